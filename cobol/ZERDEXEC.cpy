000100******************************************************************
000200*    COPYBOOK   : ZERDEXEC                                       *
000300*    DESCRIPTION : ZERODHA TRADEBOOK EXECUTION RECORD            *
000400*                  ONE RECORD PER BUY OR SELL FILL.  NO CHARGES  *
000500*                  ARE SUPPLIED BY THE BROKER -  TDZCHG          *
000600*                  ESTIMATES THEM FROM TURNOVER.                 *
000700*    LENGTH     : 50                                             *
000800******************************************************************
000900 01  ZERO-EXEC-REC.
001000     05  ZE-SYMBOL                   PIC X(10).
001100     05  ZE-TRADE-DATE                PIC 9(08).
001200     05  ZE-TRADE-DATE-R  REDEFINES ZE-TRADE-DATE.
001300         10  ZE-TRADE-YEAR            PIC 9(04).
001400         10  ZE-TRADE-MONTH           PIC 9(02).
001500         10  ZE-TRADE-DAY             PIC 9(02).
001600     05  ZE-TRADE-TYPE                PIC X(04).
001700         88  ZE-IS-BUY                VALUE 'BUY '.
001800         88  ZE-IS-SELL               VALUE 'SELL'.
001900     05  ZE-QUANTITY                  PIC 9(07)V99.
002000     05  ZE-PRICE                     PIC 9(07)V99.
002100     05  ZE-EXEC-TIME                 PIC 9(06).
002200     05  ZE-EXEC-TIME-R  REDEFINES ZE-EXEC-TIME.
002300         10  ZE-EXEC-HH               PIC 9(02).
002400         10  ZE-EXEC-MM               PIC 9(02).
002500         10  ZE-EXEC-SS               PIC 9(02).
002600     05  FILLER                       PIC X(04).
