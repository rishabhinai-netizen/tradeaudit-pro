000100******************************************************************
000200*    COPYBOOK   : TRDWORK                                        *
000300*    DESCRIPTION : NORMALIZED EXECUTION WORK RECORD - ONE OF     *
000400*                  THESE IS BUILT FOR EVERY INPUT EXECUTION,     *
000500*                  REGARDLESS OF BROKER, BEFORE IT IS RELEASED   *
000600*                  TO SW-SORT-WORK FOR THE SYMBOL/DATE GROUPING. *
000700*    LENGTH     : 118                                            *
000800******************************************************************
000900 01  SW-SORT-WORK.
001000     05  SW-TRADE-DATE                PIC 9(08).
001100     05  SW-SYMBOL                     PIC X(20).
001200     05  SW-SEQ-NO                     PIC 9(07) COMP.
001300     05  SW-BROKER-CODE                PIC X(03).
001400         88  SW-BKR-ZERODHA            VALUE 'ZER'.
001500         88  SW-BKR-KOTAK              VALUE 'KOT'.
001600         88  SW-BKR-ICICI              VALUE 'ICI'.
001700     05  SW-SIDE                       PIC X(04).
001800         88  SW-SIDE-BUY               VALUE 'BUY '.
001900         88  SW-SIDE-SELL              VALUE 'SELL'.
002000     05  SW-QUANTITY                   PIC 9(07)V99.
002100     05  SW-PRICE                      PIC 9(07)V99.
002200     05  SW-EXEC-TIME                  PIC 9(06).
002300     05  SW-BROKERAGE                  PIC 9(05)V99.
002400     05  SW-STT                        PIC 9(05)V99.
002500     05  SW-EXCH-CHARGES               PIC 9(05)V99.
002600     05  SW-STAMP-DUTY                 PIC 9(05)V99.
002700     05  SW-GST                        PIC 9(05)V99.
002800     05  SW-MISC                       PIC 9(05)V99.
002900     05  SW-TOTAL-CHARGES              PIC 9(07)V99.
003000     05  FILLER                        PIC X(04).
