000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TDAUDIT.
000300 AUTHOR.        K RAMANATHAN.
000400 INSTALLATION.  NIRMAL SECURITIES DP CENTER.
000500 DATE-WRITTEN.  05-14-91.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - TRADE AUDIT SUBSYSTEM.
000800*
000900******************************************************************
001000*  TDAUDIT SELECTS ONE BROKER'S EXECUTION FILE (ZERODHA, KOTAK   *
001100*  OR ICICI - NAMED ON THE RUN CONTROL CARD), RECONSTRUCTS ROUND *
001200*  TRIP TRADES FROM THE RAW BUY/SELL FILLS, SCORES EACH TRADE    *
001300*  FOR DEALING DISCIPLINE, ACCUMULATES SUMMARY STATISTICS, FLAGS *
001400*  BEHAVIOURAL WARNING PATTERNS AND PRINTS THE TRADE DISCIPLINE  *
001500*  AUDIT REPORT FOR THE COMPLIANCE DESK.  A RECORD IS ALSO       *
001600*  WRITTEN TO THE TRADE-DETAIL FILE FOR EVERY COMPLETED TRADE.   *
001700*                                                                *
001800*  CHARGE ESTIMATION FOR ZERODHA FILLS IS DONE BY TDZCHG.  THE   *
001900*  DISCIPLINE SCORE, GRADE, WIN FLAG AND RETURN PERCENT FOR      *
002000*  EVERY COMPLETED TRADE ARE DONE BY TDSCORE.  THE BEHAVIOURAL   *
002100*  PATTERN SCAN IS DONE BY TDPATRN.                              *
002200******************************************************************
002300*CHANGE-LOG.
002400*DATE      INIT  TICKET    DESCRIPTION
002500*--------  ----  --------  ------------------------------------
002600*05-14-91  KR    DP-0038   ORIGINAL - ZERODHA ONLY, AGGREGATE
002700*                          MATCHING, NO PATTERN SCAN.
002800*06-02-91  KR    DP-0041   CALLS TDZCHG FOR CHARGE ESTIMATION
002900*                          INSTEAD OF IN-LINE COMPUTE.
003000*06-18-91  KR    DP-0044   CALLS TDSCORE FOR THE DISCIPLINE
003100*                          SCORE INSTEAD OF IN-LINE COMPUTE.
003200*01-09-92  SMN   DP-0072   KOTAK UNIT ADDED - PAIRWISE +/-10 PCT
003300*                          QUANTITY MATCHING, SEPARATE FROM THE
003400*                          ZERODHA AGGREGATE LOGIC.
003500*08-21-92  SMN   DP-0091   ICICI UNIT ADDED - REUSES THE ZERODHA
003600*                          AGGREGATE MATCH, NO CHARGE ESTIMATE.
003700*02-14-93  SMN   DP-0098   CONTROL CARD DRIVES WHICH BROKER FILE
003800*                          IS OPENED - ONE RUN, ONE BROKER.
003900*07-09-93  PKD   DP-0105   PATTERN SCAN ADDED VIA TDPATRN AFTER
004000*                          THE SUMMARY STATISTICS PASS.
004100*03-30-94  PKD   DP-0119   RECOMMENDATION ADVISORIES ADDED TO
004200*                          THE INSIGHTS SECTION OF THE REPORT.
004300*11-18-94  PKD   DP-0128   "NO COMPLETE TRADES FOUND" MESSAGE
004400*                          ADDED WHEN A RUN MATCHES NOTHING.
004500*09-06-96  ANB   DP-0172   HOLDING-MINUTE CALC REWRITTEN TO GO
004600*                          THROUGH WHOLE SECONDS SO OVERNIGHT
004700*                          DELIVERY HOLDS DO NOT WRAP AT MIDNT.
004800*12-15-98  ANB   DP-0208   Y2K - ALL TRADE AND EXECUTION DATES
004900*                          ARE 8-DIGIT CCYYMMDD, REVIEWED AND
005000*                          SIGNED OFF, NO CHANGE REQUIRED.
005100*04-24-99  ANB   DP-0214   GROUP BUFFER SIZE RAISED FROM 200 TO
005200*                          500 FILLS PER SYMBOL/DATE - DERIVATIVE
005300*                          DAY TRADERS WERE OVERFLOWING IT.
005400*10-11-00  RVM   DP-0239   "HIGH BROKERAGE COSTS" ADVISORY ADDED
005500*                          PER COMPLIANCE DESK MEMO 00-087.
005600*06-02-01  RVM   DP-0247   TRADE TABLE RAISED TO 5000 ENTRIES -
005700*                          HIGH-FREQUENCY ACCOUNTS EXCEEDED 2000.
005710*03-14-03  VKN   DP-0312   WS-BUY-TABLE/WS-SELL-TABLE NOW CARRY
005712*                          BROKERAGE AND STT PER FILL SO
005714*                          WS-TT-BROKERAGE/WS-TT-STT HOLD THE
005716*                          REAL SUMS INSTEAD OF THE COMBINED
005718*                          CHARGE TOTAL - "HIGH BROKERAGE COSTS"
005720*                          ADVISORY WAS COMPARING TOTAL CHARGES,
005722*                          NOT ACTUAL BROKERAGE, AGAINST NET PNL.
005724*04-22-03  VKN   DP-0313   380-FINISH-TRADE MOVED THE 4-DECIMAL
005726*                          AVG-PRICE FIELDS STRAIGHT TO THE TRADE
005728*                          TABLE'S 2-DECIMAL ENTRY/EXIT PRICE -
005730*                          CHANGED TO COMPUTE ... ROUNDED.
005732*07-02-03  VKN   DP-0314   215-VALIDATE-EXECUTION ADDED - A RECORD
005734*                          MISSING ITS SYMBOL/SECURITY, TRADE-TYPE/
005736*                          ACTION CODE OR A NON-ZERO QTY OR PRICE
005738*                          WAS SLIPPING THROUGH TO THE SORT AND
005740*                          CORRUPTING THE GROUPING PASS - FILE IS
005742*                          NOW REJECTED OUTRIGHT, NO OUTPUT WRITTEN.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-390.
006200 OBJECT-COMPUTER.   IBM-390.
006300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT CC-CONTROL-FILE  ASSIGN TO UT-S-CTLCARD.
006900     SELECT ZD-INPUT-FILE    ASSIGN TO UT-S-ZERDFILE.
007000     SELECT KT-INPUT-FILE    ASSIGN TO UT-S-KOTKFILE.
007100     SELECT IC-INPUT-FILE    ASSIGN TO UT-S-ICICFILE.
007200     SELECT SW-SORT-FILE     ASSIGN TO UT-S-SORTWK1.
007300     SELECT TD-OUTPUT-FILE   ASSIGN TO UT-S-TRDDTL.
007400     SELECT RPT-OUTPUT-FILE  ASSIGN TO UT-S-AUDITRPT.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  CC-CONTROL-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS CC-CONTROL-RECORD.
008500
008600 01  CC-CONTROL-RECORD.
008700     05  CC-BROKER-CODE              PIC X(03).
008800     05  FILLER                      PIC X(77).
008900
009000 FD  ZD-INPUT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 50 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS ZERO-EXEC-REC.
009600
009700     COPY ZERDEXEC.
009800
009900 FD  KT-INPUT-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 110 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS KOTK-EXEC-REC.
010500
010600     COPY KOTKEXEC.
010700
010800 FD  IC-INPUT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 83 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS ICIC-EXEC-REC.
011400
011500     COPY ICICEXEC.
011600
011700 FD  TD-OUTPUT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 155 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS TRADE-REC.
012300
012400     COPY TRDEREC.
012500
012600 FD  RPT-OUTPUT-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 132 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS RPT-LINE.
013200
013300 01  RPT-LINE                        PIC X(132).
013400
013500 SD  SW-SORT-FILE
013600     RECORD CONTAINS 118 CHARACTERS
013700     DATA RECORD IS SW-SORT-WORK.
013800
013900     COPY TRDWORK.
014000
014100 WORKING-STORAGE SECTION.
014200
014300 01  PROGRAM-INDICATOR-SWITCHES.
014400     05  WS-EOF-BKR-SW            PIC X(03)  VALUE 'NO '.
014500         88  EOF-BKR                          VALUE 'YES'.
014600     05  WS-EOF-SRT-OUTPUT-SW     PIC X(03)  VALUE 'NO '.
014700         88  EOF-SRT-OUTPUT                    VALUE 'YES'.
014800     05  WS-FORMAT-OK-SW          PIC X(03)  VALUE 'NO '.
014900         88  FORMAT-OK                         VALUE 'YES'.
014950     05  WS-VALID-DATA-SW         PIC X(03)  VALUE 'YES'.
014960         88  VALID-DATA                        VALUE 'YES'.
015000     05  WS-MATCH-FOUND-SW        PIC X(03)  VALUE 'NO '.
015100         88  MATCH-FOUND                       VALUE 'YES'.
015200     05  FILLER                   PIC X(04).
015300
015400 01  WS-BREAK-CONTROLS.
015500     05  WS-PREV-TRADE-DATE       PIC 9(08)  VALUE ZERO.
015600     05  WS-PREV-SYMBOL           PIC X(20)  VALUE SPACES.
015700     05  FILLER                   PIC X(04).
015800
015900 01  WS-ACCUMULATORS.
016000*  FOR PROGRAM RECORD TRACKING
016100     05  WS-READ-CTR              PIC 9(07)  COMP.
016200     05  WS-REL-CTR               PIC 9(07)  COMP.
016300     05  WS-RETR-CTR              PIC 9(07)  COMP.
016400     05  WS-IGNORED-CTR           PIC 9(07)  COMP.
016500     05  WS-GROUP-CTR             PIC 9(07)  COMP.
016600     05  WS-SKIP-CTR              PIC 9(07)  COMP.
016700     05  WS-SEQ-CTR               PIC 9(07)  COMP.
016800     05  WS-TRADE-CTR             PIC 9(05)  COMP.
016900     05  WS-BUY-IDX               PIC 9(05)  COMP.
017000     05  WS-SELL-IDX              PIC 9(05)  COMP.
017100     05  WS-FOUND-SELL-IDX        PIC 9(05)  COMP.
017200     05  FILLER                   PIC X(04).
017300
017400 01  WS-GROUP-BUFFER.
017500     05  WS-BUY-COUNT             PIC 9(05)  COMP.
017600     05  WS-SELL-COUNT            PIC 9(05)  COMP.
017700     05  WS-BUY-TABLE OCCURS 500 TIMES.
017800         10  WS-BUY-QTY           PIC 9(07)V99.
017900         10  WS-BUY-PRICE         PIC 9(07)V99.
018000         10  WS-BUY-TIME          PIC 9(06).
018050         10  WS-BUY-BRKG          PIC 9(05)V99.
018070         10  WS-BUY-STT           PIC 9(05)V99.
018100         10  WS-BUY-CHARGES       PIC 9(07)V99.
018200     05  WS-SELL-TABLE OCCURS 500 TIMES.
018300         10  WS-SELL-QTY          PIC 9(07)V99.
018400         10  WS-SELL-PRICE        PIC 9(07)V99.
018500         10  WS-SELL-TIME         PIC 9(06).
018520         10  WS-SELL-BRKG         PIC 9(05)V99.
018540         10  WS-SELL-STT          PIC 9(05)V99.
018600         10  WS-SELL-CHARGES      PIC 9(07)V99.
018700         10  WS-SELL-USED-SW      PIC X(01).
018800             88  WS-SELL-USED                 VALUE 'Y'.
018900     05  FILLER                   PIC X(04).
019000
019100 01  WS-GROUP-WORK.
019200     05  WS-TOTAL-BUY-QTY         PIC 9(09)V99    COMP-3.
019300     05  WS-TOTAL-SELL-QTY        PIC 9(09)V99    COMP-3.
019400     05  WS-QTY-DIFF              PIC S9(09)V99   COMP-3.
019500     05  WS-BUY-PRICE-SUM         PIC 9(11)V9999  COMP-3.
019600     05  WS-SELL-PRICE-SUM        PIC 9(11)V9999  COMP-3.
019700     05  WS-AVG-BUY-PRICE         PIC 9(07)V9999  COMP-3.
019800     05  WS-AVG-SELL-PRICE        PIC 9(07)V9999  COMP-3.
019900     05  WS-GROUP-CHARGES-TOTAL   PIC 9(09)V99    COMP-3.
019920     05  WS-GROUP-BRKG-TOTAL      PIC 9(09)V99    COMP-3.
019940     05  WS-GROUP-STT-TOTAL       PIC 9(09)V99    COMP-3.
020000     05  WS-GROSS-PNL-WORK        PIC S9(09)V99   COMP-3.
020100     05  WS-NET-PNL-WORK          PIC S9(09)V99   COMP-3.
020200     05  WS-HOLD-MINUTES-WORK     PIC 9(07).
020300     05  WS-MATCH-QTY-TOLERANCE   PIC 9(07)V9999  COMP-3.
020400     05  WS-TRADE-KIND-WORK       PIC X(09).
020500     05  FILLER                   PIC X(04).
020600
020700 01  WS-ENTRY-TIME-GROUP.
020800     05  WS-ENTRY-TIME-WORK       PIC 9(06)       VALUE ZERO.
020900     05  WS-ENTRY-TIME-WORK-R REDEFINES WS-ENTRY-TIME-WORK.
021000         10  WS-ENTRY-HH          PIC 9(02).
021100         10  WS-ENTRY-MM          PIC 9(02).
021200         10  WS-ENTRY-SS          PIC 9(02).
021300     05  FILLER                   PIC X(04).
021400
021500 01  WS-EXIT-TIME-GROUP.
021600     05  WS-EXIT-TIME-WORK        PIC 9(06)       VALUE ZERO.
021700     05  WS-EXIT-TIME-WORK-R REDEFINES WS-EXIT-TIME-WORK.
021800         10  WS-EXIT-HH           PIC 9(02).
021900         10  WS-EXIT-MM           PIC 9(02).
022000         10  WS-EXIT-SS           PIC 9(02).
022100     05  FILLER                   PIC X(04).
022200
022300 01  WS-TIME-WORK.
022400     05  WS-ENTRY-SECS            PIC 9(07)       COMP.
022500     05  WS-EXIT-SECS             PIC 9(07)       COMP.
022600     05  WS-SECS-DIFF             PIC S9(07)      COMP.
022700     05  FILLER                   PIC X(04).
022800
022900 01  WS-CHG-OUT.
023000     05  WS-CHG-BROKERAGE         PIC 9(05)V99.
023100     05  WS-CHG-STT               PIC 9(05)V99.
023200     05  WS-CHG-EXCH-CHARGES      PIC 9(05)V99.
023300     05  WS-CHG-STAMP-DUTY        PIC 9(05)V99.
023400     05  WS-CHG-GST               PIC 9(05)V99.
023500     05  WS-CHG-TOTAL-CHARGES     PIC 9(07)V99.
023600     05  FILLER                   PIC X(04).
023700
023800 01  WS-SCORE-AREAS.
023900     05  WS-SCORE-IN.
024000         10  WS-SI-NET-PNL        PIC S9(09)V99.
024100         10  WS-SI-HOLD-MINUTES   PIC 9(07).
024200         10  WS-SI-QUANTITY       PIC 9(07)V99.
024300         10  WS-SI-ENTRY-PRICE    PIC 9(07)V99.
024400         10  WS-SI-EXIT-PRICE     PIC 9(07)V99.
024500     05  WS-SCORE-OUT.
024600         10  WS-SO-SCORE          PIC 9(03).
024700         10  WS-SO-GRADE          PIC X(02).
024800         10  WS-SO-WIN-FLAG       PIC X(01).
024900         10  WS-SO-RETURN-PCT     PIC S9(03)V99.
025000     05  FILLER                   PIC X(04).
025100
025200 01  WS-TRADE-TABLE.
025300     05  WS-TT-ENTRY OCCURS 5000 TIMES.
025400         10  WS-TT-BROKER         PIC X(08).
025500         10  WS-TT-SYMBOL         PIC X(20).
025600         10  WS-TT-ENTRY-DATE     PIC 9(08).
025700         10  WS-TT-ENTRY-TIME     PIC 9(06).
025800         10  WS-TT-EXIT-TIME      PIC 9(06).
025900         10  WS-TT-QUANTITY       PIC 9(07)V99.
026000         10  WS-TT-ENTRY-PRICE    PIC 9(07)V99.
026100         10  WS-TT-EXIT-PRICE     PIC 9(07)V99.
026200         10  WS-TT-GROSS-PNL      PIC S9(09)V99.
026300         10  WS-TT-BROKERAGE      PIC 9(07)V99.
026400         10  WS-TT-STT            PIC 9(07)V99.
026500         10  WS-TT-TOTAL-CHARGES  PIC 9(07)V99.
026600         10  WS-TT-NET-PNL        PIC S9(09)V99.
026700         10  WS-TT-HOLD-MINUTES   PIC 9(07).
026800         10  WS-TT-TRADE-KIND     PIC X(09).
026900         10  WS-TT-RETURN-PCT     PIC S9(03)V99.
027000         10  WS-TT-DISC-SCORE     PIC 9(03).
027100         10  WS-TT-GRADE          PIC X(02).
027200         10  WS-TT-WIN-FLAG       PIC X(01).
027300     05  FILLER                   PIC X(04).
027400
027500 01  WS-PATRN-TABLE.
027600     05  WS-PT-ENTRY OCCURS 5000 TIMES.
027700         10  WS-PT-ENTRY-DATE     PIC 9(08).
027800         10  WS-PT-NET-PNL        PIC S9(09)V99.
027900     05  FILLER                   PIC X(04).
028000
028100 01  WS-PATRN-AREAS.
028200     05  WS-PATRN-STATS-IN.
028300         10  WS-PI-WIN-RATE       PIC 9(03)V9.
028400         10  WS-PI-PROFIT-FACTOR  PIC 9(05)V99.
028500     05  WS-PATRN-OUT.
028600         10  WS-PO-OVERTRADE-FLAG PIC X(01).
028700             88  WS-PO-OVERTRADE               VALUE 'Y'.
028800         10  WS-PO-AVG-TRD-PER-DAY PIC 9(05)V99.
028900         10  WS-PO-STREAK-FLAG    PIC X(01).
029000             88  WS-PO-STREAK                   VALUE 'Y'.
029100         10  WS-PO-STREAK-LENGTH  PIC 9(05).
029200         10  WS-PO-MISMATCH-FLAG  PIC X(01).
029300             88  WS-PO-MISMATCH                 VALUE 'Y'.
029400     05  FILLER                   PIC X(04).
029500
029600 01  WS-SUMMARY-STATS.
029700     05  WS-ST-TRADE-COUNT        PIC 9(05)       COMP.
029800     05  WS-ST-WIN-COUNT          PIC 9(05)       COMP.
029900     05  WS-ST-LOSS-COUNT         PIC 9(05)       COMP.
030000     05  WS-ST-GROSS-TOTAL        PIC S9(11)V99   COMP-3.
030100     05  WS-ST-CHARGES-TOTAL      PIC 9(09)V99    COMP-3.
030200     05  WS-ST-NET-TOTAL          PIC S9(11)V99   COMP-3.
030300     05  WS-ST-WIN-SUM            PIC S9(11)V99   COMP-3.
030400     05  WS-ST-WIN-MAX            PIC S9(09)V99   COMP-3.
030500     05  WS-ST-LOSS-SUM           PIC S9(11)V99   COMP-3.
030600     05  WS-ST-LOSS-MIN           PIC S9(09)V99   COMP-3.
030700     05  WS-ST-SCORE-SUM          PIC 9(09)       COMP-3.
030800     05  WS-ST-BRKG-TOTAL         PIC 9(09)V99    COMP-3.
030900     05  WS-ST-STT-TOTAL          PIC 9(09)V99    COMP-3.
031000     05  WS-ST-WIN-RATE           PIC 9(03)V9.
031100     05  WS-ST-AVG-WIN            PIC S9(09)V99.
031200     05  WS-ST-AVG-LOSS           PIC S9(09)V99.
031300     05  WS-ST-AVG-SCORE          PIC 9(03)V99.
031400     05  WS-ST-AVG-SCORE-R REDEFINES WS-ST-AVG-SCORE.
031500         10  WS-ST-AVG-SCORE-WHOLE PIC 9(03).
031600         10  WS-ST-AVG-SCORE-DEC  PIC 9(02).
031700     05  WS-ST-PROFIT-FACTOR      PIC 9(05)V99.
031800     05  WS-ST-AVG-GRADE          PIC X(01).
031900     05  FILLER                   PIC X(04).
032000
032100 01  WS-REPORT-CONTROLS.
032200     05  WS-PAGE-COUNT            PIC S9(03)      VALUE ZERO.
032300     05  WS-LINES-PER-PAGE        PIC S9(02)      VALUE +55.
032400     05  WS-LINES-USED            PIC S9(02)      VALUE +56.
032500     05  WS-LINE-SPACING          PIC S9(01)      VALUE ZERO.
032600     05  FILLER                   PIC X(04).
032700
032750 01  WS-INSIGHT-WORK-AREAS.
032760     05  WS-STAT-IDX              PIC 9(02)       COMP.
032770     05  WS-AVG-TRD-DISPLAY       PIC ZZ9.99.
032780     05  WS-STREAK-DISPLAY        PIC ZZZZ9.
032790     05  WS-ABS-NET-PNL           PIC S9(11)V99   COMP-3.
032795     05  WS-HALF-NET-PNL          PIC S9(11)V99   COMP-3.
032796     05  FILLER                   PIC X(04).
032800
032810 01  HL-HEADER-1.
032900     05  FILLER            PIC X(01)   VALUE SPACES.
033000     05  FILLER            PIC X(39)
033100                  VALUE 'TRADEAUDIT PRO - TRADE DISCIPLINE AUDIT'.
033200     05  FILLER            PIC X(11)   VALUE 'BROKER -   '.
033300     05  RPT-BROKER-NAME   PIC X(08).
033400     05  FILLER            PIC X(58)   VALUE SPACES.
033500     05  FILLER            PIC X(05)   VALUE 'PAGE '.
033600     05  RPT-PAGE-NO       PIC ZZZ.
033700     05  FILLER            PIC X(07)   VALUE SPACES.
033800
033900 01  HL-HEADER-2.
034000     05  FILLER            PIC X(01)   VALUE SPACES.
034100     05  FILLER            PIC X(09)   VALUE 'TRD DATE '.
034200     05  FILLER            PIC X(15)   VALUE 'SYMBOL         '.
034300     05  FILLER            PIC X(09)   VALUE '  QTY    '.
034400     05  FILLER            PIC X(10)   VALUE 'ENTRY PRC '.
034500     05  FILLER            PIC X(10)   VALUE 'EXIT PRC  '.
034600     05  FILLER            PIC X(08)   VALUE 'RET %   '.
034700     05  FILLER            PIC X(13)   VALUE 'NET P/L      '.
034800     05  FILLER            PIC X(07)   VALUE 'SCORE  '.
034900     05  FILLER            PIC X(06)   VALUE 'GRADE '.
035000     05  FILLER            PIC X(44)   VALUE SPACES.
035100
035200 01  DL-DETAIL.
035300     05  FILLER            PIC X(01)   VALUE SPACES.
035400     05  TRD-DATE-DL       PIC 9(08).
035500     05  FILLER            PIC X(02)   VALUE SPACES.
035600     05  SYMBOL-DL         PIC X(20).
035700     05  QTY-DL            PIC ZZZ,ZZ9.99.
035800     05  FILLER            PIC X(02)   VALUE SPACES.
035900     05  ENTRY-PRC-DL      PIC ZZ,ZZ9.99.
036000     05  FILLER            PIC X(01)   VALUE SPACES.
036100     05  EXIT-PRC-DL       PIC ZZ,ZZ9.99.
036200     05  FILLER            PIC X(02)   VALUE SPACES.
036300     05  RET-PCT-DL        PIC Z,ZZ9.99-.
036400     05  FILLER            PIC X(01)   VALUE SPACES.
036500     05  NET-PNL-DL        PIC Z,ZZZ,ZZ9.99-.
036600     05  FILLER            PIC X(02)   VALUE SPACES.
036700     05  SCORE-DL          PIC ZZ9.
036800     05  FILLER            PIC X(03)   VALUE SPACES.
036900     05  GRADE-DL          PIC X(02).
037000     05  FILLER            PIC X(16)   VALUE SPACES.
037100
037200 01  TL-TOTALS-1.
037300     05  FILLER            PIC X(01)   VALUE SPACES.
037400     05  FILLER            PIC X(20)   VALUE 'TOTAL TRADES       '.
037500     05  TRADES-TL         PIC ZZZZ9.
037600     05  FILLER            PIC X(05)   VALUE SPACES.
037700     05  FILLER            PIC X(14)   VALUE 'WINNERS      '.
037800     05  WINNERS-TL        PIC ZZZZ9.
037900     05  FILLER            PIC X(05)   VALUE SPACES.
038000     05  FILLER            PIC X(11)   VALUE 'LOSERS    '.
038100     05  LOSERS-TL         PIC ZZZZ9.
038200     05  FILLER            PIC X(05)   VALUE SPACES.
038300     05  FILLER            PIC X(12)   VALUE 'WIN RATE   '.
038400     05  WIN-RATE-TL       PIC ZZ9.9.
038500     05  FILLER            PIC X(38)   VALUE SPACES.
038600
038700 01  TL-TOTALS-2.
038800     05  FILLER            PIC X(01)   VALUE SPACES.
038900     05  FILLER            PIC X(13)   VALUE 'GROSS P/L   '.
039000     05  GROSS-PNL-TL      PIC Z,ZZZ,ZZ9.99-.
039100     05  FILLER            PIC X(04)   VALUE SPACES.
039200     05  FILLER            PIC X(13)   VALUE 'CHARGES     '.
039300     05  CHARGES-TL        PIC Z,ZZZ,ZZ9.99.
039400     05  FILLER            PIC X(04)   VALUE SPACES.
039500     05  FILLER            PIC X(09)   VALUE 'NET P/L  '.
039600     05  NET-PNL-TL        PIC Z,ZZZ,ZZ9.99-.
039700     05  FILLER            PIC X(41)   VALUE SPACES.
039800
039900 01  TL-TOTALS-3.
040000     05  FILLER            PIC X(01)   VALUE SPACES.
040100     05  FILLER            PIC X(13)   VALUE 'AVG WIN     '.
040200     05  AVG-WIN-TL        PIC Z,ZZZ,ZZ9.99-.
040300     05  FILLER            PIC X(04)   VALUE SPACES.
040400     05  FILLER            PIC X(13)   VALUE 'AVG LOSS    '.
040500     05  AVG-LOSS-TL       PIC Z,ZZZ,ZZ9.99-.
040600     05  FILLER            PIC X(04)   VALUE SPACES.
040700     05  FILLER            PIC X(14)   VALUE 'LARGEST WIN  '.
040800     05  LRG-WIN-TL        PIC Z,ZZZ,ZZ9.99-.
040900     05  FILLER            PIC X(38)   VALUE SPACES.
041000
041100 01  TL-TOTALS-4.
041200     05  FILLER            PIC X(01)   VALUE SPACES.
041300     05  FILLER            PIC X(14)   VALUE 'LARGEST LOSS '.
041400     05  LRG-LOSS-TL       PIC Z,ZZZ,ZZ9.99-.
041500     05  FILLER            PIC X(04)   VALUE SPACES.
041600     05  FILLER            PIC X(14)   VALUE 'PROFIT FACTOR '.
041700     05  PROF-FCTR-TL      PIC ZZ9.99.
041800     05  FILLER            PIC X(04)   VALUE SPACES.
041900     05  FILLER            PIC X(10)   VALUE 'AVG SCORE '.
042000     05  AVG-SCORE-TL      PIC ZZ9.99.
042100     05  FILLER            PIC X(01)   VALUE SPACES.
042200     05  AVG-GRADE-TL      PIC X(01).
042300     05  FILLER            PIC X(37)   VALUE SPACES.
042400
042500 01  TL-TOTALS-5.
042600     05  FILLER            PIC X(01)   VALUE SPACES.
042700     05  FILLER            PIC X(16)   VALUE 'TOTAL BROKERAGE '.
042800     05  BRKG-TL           PIC Z,ZZZ,ZZ9.99.
042900     05  FILLER            PIC X(04)   VALUE SPACES.
043000     05  FILLER            PIC X(10)   VALUE 'TOTAL STT '.
043100     05  STT-TL            PIC Z,ZZZ,ZZ9.99.
043200     05  FILLER            PIC X(76)   VALUE SPACES.
043300
043400 01  IL-INSIGHT-LINE.
043500     05  FILLER            PIC X(01)   VALUE SPACES.
043600     05  SEVERITY-IL       PIC X(08).
043700     05  FILLER            PIC X(02)   VALUE SPACES.
043800     05  TITLE-IL          PIC X(32).
043900     05  FILLER            PIC X(02)   VALUE SPACES.
044000     05  MESSAGE-IL        PIC X(40).
044100     05  FILLER            PIC X(47)   VALUE SPACES.
044200
044300 01  BLANK-LINE                         PIC X(132) VALUE SPACES.
044400
044500 01  DISPLAY-LINE.
044600     05  DISP-MESSAGE       PIC X(45).
044700     05  DISP-VALUE         PIC ZZZZ9.
044800     05  FILLER             PIC X(04).
044900
045000 PROCEDURE DIVISION.
045100
045200 000-MAINLINE SECTION.
045300
045400     OPEN INPUT  CC-CONTROL-FILE.
045500     PERFORM 010-READ-CONTROL-CARD THRU 010-EXIT.
045600     CLOSE CC-CONTROL-FILE.
045700     IF NOT FORMAT-OK
045800         DISPLAY 'COULD NOT DETECT BROKER FORMAT'
045900         MOVE 16 TO RETURN-CODE
046000         GOBACK
046100     END-IF.
046200
046300     OPEN OUTPUT TD-OUTPUT-FILE
046400                 RPT-OUTPUT-FILE.
046450     INITIALIZE TRADE-REC.
046500
046600     SORT SW-SORT-FILE
046700          ON ASCENDING KEY SW-TRADE-DATE
046800                           SW-SYMBOL
046900                           SW-SEQ-NO
047000          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
047100          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
047150
047160     IF NOT VALID-DATA
047170         DISPLAY 'EXECUTION FILE REJECTED - REQUIRED FIELD '
047180             'MISSING - NO TRADE-DETAIL OR REPORT OUTPUT'
047190         CLOSE TD-OUTPUT-FILE
047195               RPT-OUTPUT-FILE
047197         MOVE 16 TO RETURN-CODE
047198         GOBACK
047199     END-IF.
047200
047300     PERFORM 400-CALC-SUMMARY-STATS THRU 400-EXIT.
047400     PERFORM 450-DETECT-PATTERNS THRU 450-EXIT.
047500     PERFORM 500-PRINT-REPORT THRU 500-EXIT.
047600     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
047700
047800     CLOSE TD-OUTPUT-FILE
047900           RPT-OUTPUT-FILE.
048000     MOVE ZERO TO RETURN-CODE.
048100     GOBACK.
048200
048300 010-READ-CONTROL-CARD.
048400
048500     MOVE 'NO ' TO WS-FORMAT-OK-SW.
048600     READ CC-CONTROL-FILE
048700         AT END
048800             GO TO 010-EXIT.
048900     EVALUATE CC-BROKER-CODE
049000         WHEN 'ZER'
049100             MOVE 'YES' TO WS-FORMAT-OK-SW
049200             MOVE 'ZERODHA ' TO RPT-BROKER-NAME
049300         WHEN 'KOT'
049400             MOVE 'YES' TO WS-FORMAT-OK-SW
049500             MOVE 'KOTAK   ' TO RPT-BROKER-NAME
049600         WHEN 'ICI'
049700             MOVE 'YES' TO WS-FORMAT-OK-SW
049800             MOVE 'ICICI   ' TO RPT-BROKER-NAME
049900         WHEN OTHER
050000             MOVE 'NO ' TO WS-FORMAT-OK-SW
050100     END-EVALUATE.
050200
050300 010-EXIT.
050400     EXIT.
050500
050600******************************************************************
050700*    SORT INPUT PROCEDURE - READS THE ONE BROKER FILE NAMED ON   *
050800*    THE CONTROL CARD AND NORMALIZES EVERY FILL INTO A COMMON    *
050900*    SW-SORT-WORK RECORD RELEASED TO THE SORT.                   *
051000******************************************************************
051100 200-SRT-INPUT-PROCD SECTION.
051200
051300     EVALUATE CC-BROKER-CODE
051400         WHEN 'ZER'
051500             OPEN INPUT ZD-INPUT-FILE
051600         WHEN 'KOT'
051700             OPEN INPUT KT-INPUT-FILE
051800         WHEN 'ICI'
051900             OPEN INPUT IC-INPUT-FILE
052000     END-EVALUATE.
052100     MOVE 'NO ' TO WS-EOF-BKR-SW.
052200     PERFORM 210-READ-ONE-EXECUTION THRU 210-EXIT.
052300     PERFORM 220-PRSS-ONE-EXECUTION THRU 220-EXIT
052400         UNTIL EOF-BKR.
052500     EVALUATE CC-BROKER-CODE
052600         WHEN 'ZER'
052700             CLOSE ZD-INPUT-FILE
052800         WHEN 'KOT'
052900             CLOSE KT-INPUT-FILE
053000         WHEN 'ICI'
053100             CLOSE IC-INPUT-FILE
053200     END-EVALUATE.
053300
053400 200-EXIT.
053500     EXIT.
053600
053700 210-READ-ONE-EXECUTION.
053800
053900     EVALUATE CC-BROKER-CODE
054000         WHEN 'ZER'
054100             READ ZD-INPUT-FILE
054200                 AT END MOVE 'YES' TO WS-EOF-BKR-SW
054300         WHEN 'KOT'
054400             READ KT-INPUT-FILE
054500                 AT END MOVE 'YES' TO WS-EOF-BKR-SW
054600         WHEN 'ICI'
054700             READ IC-INPUT-FILE
054800                 AT END MOVE 'YES' TO WS-EOF-BKR-SW
054900     END-EVALUATE.
055000     IF NOT EOF-BKR
055100         ADD 1 TO WS-READ-CTR
055200     END-IF.
055300
055400 210-EXIT.
055500     EXIT.
055600
055700 220-PRSS-ONE-EXECUTION.
055800
055900     ADD 1 TO WS-SEQ-CTR.
055910     PERFORM 215-VALIDATE-EXECUTION THRU 215-EXIT.
055920     IF NOT VALID-DATA
055930         MOVE 'YES' TO WS-EOF-BKR-SW
055940         GO TO 220-EXIT
055950     END-IF.
056000     EVALUATE CC-BROKER-CODE
056100         WHEN 'ZER'
056200             PERFORM 230-LOAD-ZERODHA THRU 230-EXIT
056300         WHEN 'KOT'
056400             PERFORM 240-LOAD-KOTAK THRU 240-EXIT
056500         WHEN 'ICI'
056600             PERFORM 250-LOAD-ICICI THRU 250-EXIT
056700     END-EVALUATE.
056800     IF SW-SIDE-BUY OR SW-SIDE-SELL
056900         RELEASE SW-SORT-WORK
057000         ADD 1 TO WS-REL-CTR
057100     ELSE
057200         ADD 1 TO WS-IGNORED-CTR
057300     END-IF.
057400     PERFORM 210-READ-ONE-EXECUTION THRU 210-EXIT.
057500
057600 220-EXIT.
057700     EXIT.
057710******************************************************************
057715*    215-VALIDATE-EXECUTION - DP-0314.  THE DECLARED BROKER'S     *
057720*    LAYOUT MUST CARRY A SYMBOL/SECURITY, A TRADE-TYPE/ACTION      *
057725*    CODE AND A NON-ZERO QUANTITY AND PRICE ON EVERY RECORD - IF   *
057730*    ANY EXECUTION IS MISSING ONE OF THESE, THE WHOLE FILE IS      *
057735*    REJECTED (NO TRADE-DETAIL OR REPORT OUTPUT) RATHER THAN       *
057740*    LETTING A BAD RECORD CORRUPT THE GROUPING/MATCHING PASS.      *
057745******************************************************************
057750 215-VALIDATE-EXECUTION.
057755
057760     MOVE 'YES' TO WS-VALID-DATA-SW.
057765     EVALUATE CC-BROKER-CODE
057770         WHEN 'ZER'
057775             IF ZE-SYMBOL = SPACES OR ZE-TRADE-TYPE = SPACES OR
057780                ZE-QUANTITY = ZERO OR ZE-PRICE = ZERO
057785                 MOVE 'NO ' TO WS-VALID-DATA-SW
057790             END-IF
057795         WHEN 'KOT'
057800             IF KE-SECURITY = SPACES OR KE-TXN-TYPE = SPACES OR
057805                KE-QUANTITY = ZERO OR KE-MKT-RATE = ZERO
057810                 MOVE 'NO ' TO WS-VALID-DATA-SW
057815             END-IF
057820         WHEN 'ICI'
057825             IF IE-STOCK = SPACES OR IE-ACTION = SPACES OR
057830                IE-QUANTITY = ZERO OR IE-PRICE = ZERO
057835                 MOVE 'NO ' TO WS-VALID-DATA-SW
057840             END-IF
057845     END-EVALUATE.
057850     IF NOT VALID-DATA
057855         DISPLAY 'REQUIRED FIELD MISSING ON EXECUTION RECORD '
057860                 WS-SEQ-CTR
057865     END-IF.
057870
057875 215-EXIT.
057880     EXIT.
057885
057900 230-LOAD-ZERODHA.
058000
058100     MOVE ZE-TRADE-DATE       TO SW-TRADE-DATE.
058200     MOVE ZE-SYMBOL           TO SW-SYMBOL.
058300     MOVE 'ZER'               TO SW-BROKER-CODE.
058400     MOVE ZE-TRADE-TYPE       TO SW-SIDE.
058500     MOVE ZE-QUANTITY         TO SW-QUANTITY.
058600     MOVE ZE-PRICE            TO SW-PRICE.
058700     MOVE ZE-EXEC-TIME        TO SW-EXEC-TIME.
058800     MOVE WS-SEQ-CTR          TO SW-SEQ-NO.
058900     CALL 'TDZCHG' USING ZE-QUANTITY, ZE-PRICE, ZE-TRADE-TYPE,
059000                         WS-CHG-OUT.
059100     MOVE WS-CHG-BROKERAGE     TO SW-BROKERAGE.
059200     MOVE WS-CHG-STT           TO SW-STT.
059300     MOVE WS-CHG-EXCH-CHARGES  TO SW-EXCH-CHARGES.
059400     MOVE WS-CHG-STAMP-DUTY    TO SW-STAMP-DUTY.
059500     MOVE WS-CHG-GST           TO SW-GST.
059600     MOVE ZERO                TO SW-MISC.
059700     MOVE WS-CHG-TOTAL-CHARGES TO SW-TOTAL-CHARGES.
059800
059900 230-EXIT.
060000     EXIT.
060100
060200 240-LOAD-KOTAK.
060300
060400     MOVE KE-TRADE-DATE       TO SW-TRADE-DATE.
060500     MOVE KE-SECURITY         TO SW-SYMBOL.
060600     MOVE 'KOT'               TO SW-BROKER-CODE.
060700     MOVE KE-TXN-TYPE         TO SW-SIDE.
060800     MOVE KE-QUANTITY         TO SW-QUANTITY.
060900     MOVE KE-MKT-RATE         TO SW-PRICE.
061000     MOVE KE-TRADE-TIME       TO SW-EXEC-TIME.
061100     MOVE WS-SEQ-CTR          TO SW-SEQ-NO.
061200     MOVE KE-BROKERAGE        TO SW-BROKERAGE.
061300     MOVE KE-STT              TO SW-STT.
061400     MOVE ZERO                TO SW-EXCH-CHARGES.
061500     MOVE ZERO                TO SW-STAMP-DUTY.
061600     MOVE KE-GST              TO SW-GST.
061700     MOVE KE-MISC             TO SW-MISC.
061800     MOVE KE-TOTAL-CHARGES    TO SW-TOTAL-CHARGES.
061900
062000 240-EXIT.
062100     EXIT.
062200
062300 250-LOAD-ICICI.
062400
062500     MOVE IE-TRADE-DATE       TO SW-TRADE-DATE.
062600     MOVE IE-STOCK            TO SW-SYMBOL.
062700     MOVE 'ICI'               TO SW-BROKER-CODE.
062800     MOVE IE-ACTION           TO SW-SIDE.
062900     MOVE IE-QUANTITY         TO SW-QUANTITY.
063000     MOVE IE-PRICE            TO SW-PRICE.
063100     MOVE ZERO                TO SW-EXEC-TIME.
063200     MOVE WS-SEQ-CTR          TO SW-SEQ-NO.
063300     MOVE IE-BROKERAGE        TO SW-BROKERAGE.
063400     MOVE IE-STT              TO SW-STT.
063500     MOVE IE-EXCH-CHARGES     TO SW-EXCH-CHARGES.
063600     MOVE IE-STAMP-DUTY       TO SW-STAMP-DUTY.
063700     MOVE ZERO                TO SW-GST.
063800     MOVE ZERO                TO SW-MISC.
063900     COMPUTE SW-TOTAL-CHARGES ROUNDED =
064000         IE-STT + IE-EXCH-CHARGES + IE-STAMP-DUTY + IE-BROKERAGE.
064100
064200 250-EXIT.
064300     EXIT.
064400
064500******************************************************************
064600*    SORT OUTPUT PROCEDURE - RETURNS THE RECORDS IN TRADE-DATE/  *
064700*    SYMBOL/SEQUENCE ORDER, BUFFERS EACH SYMBOL/DATE GROUP AND   *
064800*    HANDS IT TO THE MATCHING LOGIC WHEN THE GROUP BREAKS.       *
064900******************************************************************
065000 300-SRT-OUTPUT-PROCD SECTION.
065100
065200     PERFORM 310-INITIALIZE-OUTPUT THRU 310-EXIT.
065300     PERFORM 900-RETURN-SRTD-REC THRU 900R-EXIT.
065400     IF EOF-SRT-OUTPUT
065500         GO TO 300-EXIT.
065600     MOVE SW-TRADE-DATE TO WS-PREV-TRADE-DATE.
065700     MOVE SW-SYMBOL     TO WS-PREV-SYMBOL.
065800     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
065900         UNTIL EOF-SRT-OUTPUT.
066000     PERFORM 360-MATCH-CURRENT-GROUP THRU 360-EXIT.
066100
066200 300-EXIT.
066300     EXIT.
066400
066500 310-INITIALIZE-OUTPUT.
066600
066700     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
066800     MOVE ZERO TO WS-BUY-COUNT, WS-SELL-COUNT, WS-TRADE-CTR.
066900     MOVE ZERO TO WS-GROUP-CTR, WS-SKIP-CTR.
067000
067100 310-EXIT.
067200     EXIT.
067300
067400 340-PRSS-SORTED-OUTPUT.
067500
067600     IF SW-TRADE-DATE NOT EQUAL WS-PREV-TRADE-DATE OR
067700        SW-SYMBOL     NOT EQUAL WS-PREV-SYMBOL
067800         PERFORM 360-MATCH-CURRENT-GROUP THRU 360-EXIT
067900         MOVE SW-TRADE-DATE TO WS-PREV-TRADE-DATE
068000         MOVE SW-SYMBOL     TO WS-PREV-SYMBOL
068100     END-IF.
068200     PERFORM 345-BUFFER-EXECUTION THRU 345-EXIT.
068300     PERFORM 900-RETURN-SRTD-REC THRU 900R-EXIT.
068400
068500 340-EXIT.
068600     EXIT.
068700
068800 345-BUFFER-EXECUTION.
068900
069000     IF SW-SIDE-BUY
069100         ADD 1 TO WS-BUY-COUNT
069200         MOVE SW-QUANTITY      TO WS-BUY-QTY (WS-BUY-COUNT)
069300         MOVE SW-PRICE         TO WS-BUY-PRICE (WS-BUY-COUNT)
069400         MOVE SW-EXEC-TIME     TO WS-BUY-TIME (WS-BUY-COUNT)
069410         MOVE SW-BROKERAGE     TO WS-BUY-BRKG (WS-BUY-COUNT)
069420         MOVE SW-STT           TO WS-BUY-STT (WS-BUY-COUNT)
069500         MOVE SW-TOTAL-CHARGES TO WS-BUY-CHARGES (WS-BUY-COUNT)
069600     ELSE
069700         IF SW-SIDE-SELL
069800             ADD 1 TO WS-SELL-COUNT
069900             MOVE SW-QUANTITY  TO WS-SELL-QTY (WS-SELL-COUNT)
070000             MOVE SW-PRICE     TO WS-SELL-PRICE (WS-SELL-COUNT)
070100             MOVE SW-EXEC-TIME TO WS-SELL-TIME (WS-SELL-COUNT)
070110             MOVE SW-BROKERAGE TO WS-SELL-BRKG (WS-SELL-COUNT)
070120             MOVE SW-STT       TO WS-SELL-STT (WS-SELL-COUNT)
070200             MOVE SW-TOTAL-CHARGES
070300                           TO WS-SELL-CHARGES (WS-SELL-COUNT)
070400             MOVE 'N' TO WS-SELL-USED-SW (WS-SELL-COUNT)
070500         END-IF
070600     END-IF.
070700
070800 345-EXIT.
070900     EXIT.
071000
071100 360-MATCH-CURRENT-GROUP.
071200
071300     IF WS-BUY-COUNT > ZERO AND WS-SELL-COUNT > ZERO
071400         ADD 1 TO WS-GROUP-CTR
071500         IF SW-BKR-KOTAK
071600             PERFORM 330-KOTAK-PAIR-MATCH THRU 330-EXIT
071700         ELSE
071800             PERFORM 320-AGGREGATE-MATCH THRU 320-EXIT
071900         END-IF
072000     ELSE
072100         IF WS-BUY-COUNT > ZERO OR WS-SELL-COUNT > ZERO
072200             ADD 1 TO WS-SKIP-CTR
072300         END-IF
072400     END-IF.
072500     PERFORM 370-RESET-GROUP-BUFFER THRU 370-EXIT.
072600
072700 360-EXIT.
072800     EXIT.
072900
073000 370-RESET-GROUP-BUFFER.
073100
073200     MOVE ZERO TO WS-BUY-COUNT.
073300     MOVE ZERO TO WS-SELL-COUNT.
073400
073500 370-EXIT.
073600     EXIT.
073700
073800******************************************************************
073900*    320-AGGREGATE-MATCH - ZERODHA/ICICI STYLE.  THE WHOLE       *
074000*    GROUP IS ONE TRADE - WEIGHTED-AVERAGE BUY AND SELL PRICE,   *
074100*    SUMMED CHARGES.  GROUP IS SKIPPED IF UNBALANCED.            *
074200******************************************************************
074300 320-AGGREGATE-MATCH.
074400
074500     MOVE ZERO TO WS-TOTAL-BUY-QTY, WS-TOTAL-SELL-QTY.
074600     MOVE ZERO TO WS-BUY-PRICE-SUM, WS-SELL-PRICE-SUM.
074700     MOVE ZERO TO WS-GROUP-CHARGES-TOTAL.
074720     MOVE ZERO TO WS-GROUP-BRKG-TOTAL, WS-GROUP-STT-TOTAL.
074800     MOVE ZERO TO WS-ENTRY-TIME-WORK, WS-EXIT-TIME-WORK.
074900     PERFORM 321-ACCUM-ONE-BUY
075000         VARYING WS-BUY-IDX FROM 1 BY 1
075100         UNTIL WS-BUY-IDX > WS-BUY-COUNT.
075200     PERFORM 322-ACCUM-ONE-SELL
075300         VARYING WS-SELL-IDX FROM 1 BY 1
075400         UNTIL WS-SELL-IDX > WS-SELL-COUNT.
075500     COMPUTE WS-QTY-DIFF = WS-TOTAL-BUY-QTY - WS-TOTAL-SELL-QTY.
075600     IF WS-QTY-DIFF < ZERO
075700         COMPUTE WS-QTY-DIFF = ZERO - WS-QTY-DIFF
075800     END-IF.
075900     IF WS-QTY-DIFF > .01
076000         ADD 1 TO WS-SKIP-CTR
076100         GO TO 320-EXIT
076200     END-IF.
076300     COMPUTE WS-AVG-BUY-PRICE  ROUNDED =
076400         WS-BUY-PRICE-SUM  / WS-TOTAL-BUY-QTY.
076500     COMPUTE WS-AVG-SELL-PRICE ROUNDED =
076600         WS-SELL-PRICE-SUM / WS-TOTAL-SELL-QTY.
076700     COMPUTE WS-GROSS-PNL-WORK ROUNDED =
076800         (WS-AVG-SELL-PRICE - WS-AVG-BUY-PRICE) * WS-TOTAL-BUY-QTY.
076900     COMPUTE WS-NET-PNL-WORK ROUNDED =
077000         WS-GROSS-PNL-WORK - WS-GROUP-CHARGES-TOTAL.
077100     IF SW-BKR-ICICI
077200         MOVE ZERO TO WS-HOLD-MINUTES-WORK
077300     ELSE
077400         PERFORM 395-CALC-HOLD-MINUTES THRU 395-EXIT
077500     END-IF.
077600     MOVE 'INTRADAY ' TO WS-TRADE-KIND-WORK.
077700     PERFORM 380-FINISH-TRADE THRU 380-EXIT.
077800
077900 320-EXIT.
078000     EXIT.
078100
078200 321-ACCUM-ONE-BUY.
078300
078400     ADD WS-BUY-QTY (WS-BUY-IDX) TO WS-TOTAL-BUY-QTY.
078500     COMPUTE WS-BUY-PRICE-SUM ROUNDED = WS-BUY-PRICE-SUM +
078600         (WS-BUY-QTY (WS-BUY-IDX) * WS-BUY-PRICE (WS-BUY-IDX)).
078700     ADD WS-BUY-CHARGES (WS-BUY-IDX) TO WS-GROUP-CHARGES-TOTAL.
078710     ADD WS-BUY-BRKG (WS-BUY-IDX)    TO WS-GROUP-BRKG-TOTAL.
078720     ADD WS-BUY-STT (WS-BUY-IDX)     TO WS-GROUP-STT-TOTAL.
078800     IF WS-ENTRY-TIME-WORK = ZERO OR
078900        WS-BUY-TIME (WS-BUY-IDX) < WS-ENTRY-TIME-WORK
079000         MOVE WS-BUY-TIME (WS-BUY-IDX) TO WS-ENTRY-TIME-WORK
079100     END-IF.
079200
079300 321-EXIT.
079400     EXIT.
079500
079600 322-ACCUM-ONE-SELL.
079700
079800     ADD WS-SELL-QTY (WS-SELL-IDX) TO WS-TOTAL-SELL-QTY.
079900     COMPUTE WS-SELL-PRICE-SUM ROUNDED = WS-SELL-PRICE-SUM +
080000         (WS-SELL-QTY (WS-SELL-IDX) * WS-SELL-PRICE (WS-SELL-IDX)).
080100     ADD WS-SELL-CHARGES (WS-SELL-IDX) TO WS-GROUP-CHARGES-TOTAL.
080110     ADD WS-SELL-BRKG (WS-SELL-IDX)    TO WS-GROUP-BRKG-TOTAL.
080120     ADD WS-SELL-STT (WS-SELL-IDX)     TO WS-GROUP-STT-TOTAL.
080200     IF WS-SELL-TIME (WS-SELL-IDX) > WS-EXIT-TIME-WORK
080300         MOVE WS-SELL-TIME (WS-SELL-IDX) TO WS-EXIT-TIME-WORK
080400     END-IF.
080500
080600 322-EXIT.
080700     EXIT.
080800
080900******************************************************************
081000*    330-KOTAK-PAIR-MATCH - EACH BUY, IN INPUT ORDER, IS PAIRED  *
081100*    WITH THE FIRST UNUSED SELL WITHIN 10 PERCENT OF ITS         *
081200*    QUANTITY.  A BUY WITH NO MATCH IS LEFT OUT OF THE REPORT.   *
081300******************************************************************
081400 330-KOTAK-PAIR-MATCH.
081500
081600     PERFORM 332-MATCH-ONE-BUY
081700         VARYING WS-BUY-IDX FROM 1 BY 1
081800         UNTIL WS-BUY-IDX > WS-BUY-COUNT.
081900
082000 330-EXIT.
082100     EXIT.
082200
082300 332-MATCH-ONE-BUY.
082400
082500     COMPUTE WS-MATCH-QTY-TOLERANCE =
082600         WS-BUY-QTY (WS-BUY-IDX) * .10.
082700     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
082800     MOVE ZERO TO WS-FOUND-SELL-IDX.
082900     MOVE 1 TO WS-SELL-IDX.
083000     PERFORM 335-FIND-SELL-MATCH
083100         UNTIL WS-SELL-IDX > WS-SELL-COUNT OR MATCH-FOUND.
083200     PERFORM 336-BUILD-MATCHED-TRADE THRU 336-EXIT.
083300
083400 332-EXIT.
083500     EXIT.
083600
083700 335-FIND-SELL-MATCH.
083800
083900     IF NOT WS-SELL-USED (WS-SELL-IDX)
084000         COMPUTE WS-QTY-DIFF =
084100             WS-SELL-QTY (WS-SELL-IDX) - WS-BUY-QTY (WS-BUY-IDX)
084200         IF WS-QTY-DIFF < ZERO
084300             COMPUTE WS-QTY-DIFF = ZERO - WS-QTY-DIFF
084400         END-IF
084500         IF WS-QTY-DIFF < WS-MATCH-QTY-TOLERANCE
084600             MOVE WS-SELL-IDX TO WS-FOUND-SELL-IDX
084700             MOVE 'YES' TO WS-MATCH-FOUND-SW
084800         END-IF
084900     END-IF.
085000     IF NOT MATCH-FOUND
085100         ADD 1 TO WS-SELL-IDX
085200     END-IF.
085300
085400 335-EXIT.
085500     EXIT.
085600
085700******************************************************************
085800*    336-BUILD-MATCHED-TRADE - WS-FOUND-SELL-IDX AND             *
085900*    WS-MATCH-FOUND-SW ARE SET BY 335-FIND-SELL-MATCH.           *
086000******************************************************************
086100 336-BUILD-MATCHED-TRADE.
086200
086300     IF MATCH-FOUND
086400         MOVE WS-FOUND-SELL-IDX TO WS-SELL-IDX
086500         MOVE 'Y' TO WS-SELL-USED-SW (WS-SELL-IDX)
086600         MOVE WS-BUY-QTY (WS-BUY-IDX)      TO WS-TOTAL-BUY-QTY
086700         MOVE WS-BUY-PRICE (WS-BUY-IDX)    TO WS-AVG-BUY-PRICE
086800         MOVE WS-SELL-PRICE (WS-SELL-IDX)  TO WS-AVG-SELL-PRICE
086900         COMPUTE WS-GROSS-PNL-WORK ROUNDED =
087000             (WS-AVG-SELL-PRICE - WS-AVG-BUY-PRICE) *
087100             WS-BUY-QTY (WS-BUY-IDX)
087200         COMPUTE WS-GROUP-CHARGES-TOTAL =
087300             WS-BUY-CHARGES (WS-BUY-IDX) +
087400             WS-SELL-CHARGES (WS-SELL-IDX)
087410         COMPUTE WS-GROUP-BRKG-TOTAL =
087420             WS-BUY-BRKG (WS-BUY-IDX) + WS-SELL-BRKG (WS-SELL-IDX)
087430         COMPUTE WS-GROUP-STT-TOTAL =
087440             WS-BUY-STT (WS-BUY-IDX) + WS-SELL-STT (WS-SELL-IDX)
087500         COMPUTE WS-NET-PNL-WORK ROUNDED =
087600             WS-GROSS-PNL-WORK - WS-GROUP-CHARGES-TOTAL
087700         MOVE WS-BUY-TIME (WS-BUY-IDX)     TO WS-ENTRY-TIME-WORK
087800         MOVE WS-SELL-TIME (WS-SELL-IDX)   TO WS-EXIT-TIME-WORK
087900         IF WS-ENTRY-TIME-WORK = ZERO OR WS-EXIT-TIME-WORK = ZERO
088000             MOVE ZERO TO WS-HOLD-MINUTES-WORK
088100         ELSE
088200             PERFORM 395-CALC-HOLD-MINUTES THRU 395-EXIT
088300         END-IF
088400         IF WS-HOLD-MINUTES-WORK < 1440
088500             MOVE 'INTRADAY ' TO WS-TRADE-KIND-WORK
088600         ELSE
088700             MOVE 'DELIVERY ' TO WS-TRADE-KIND-WORK
088800         END-IF
088900         PERFORM 380-FINISH-TRADE THRU 380-EXIT
089000     ELSE
089100         ADD 1 TO WS-SKIP-CTR
089200     END-IF.
089300
089400 336-EXIT.
089500     EXIT.
089600
089700******************************************************************
089800*    380-FINISH-TRADE - COMMON TO BOTH MATCHING STYLES.  THE     *
089900*    GROUP-WORK FIELDS AND WS-TRADE-KIND-WORK ARE ALREADY SET    *
090000*    BY THE CALLER.  CALLS TDSCORE, APPENDS THE TRADE TO THE     *
090100*    TABLE AND WRITES THE TRADE-DETAIL RECORD.                   *
090200******************************************************************
090300 380-FINISH-TRADE.
090400
090500     ADD 1 TO WS-TRADE-CTR.
090600     EVALUATE TRUE
090700         WHEN SW-BKR-ZERODHA
090800             MOVE 'ZERODHA ' TO WS-TT-BROKER (WS-TRADE-CTR)
090900         WHEN SW-BKR-KOTAK
091000             MOVE 'KOTAK   ' TO WS-TT-BROKER (WS-TRADE-CTR)
091100         WHEN SW-BKR-ICICI
091200             MOVE 'ICICI   ' TO WS-TT-BROKER (WS-TRADE-CTR)
091300     END-EVALUATE.
091400     MOVE WS-PREV-SYMBOL        TO WS-TT-SYMBOL (WS-TRADE-CTR).
091500     MOVE WS-PREV-TRADE-DATE    TO WS-TT-ENTRY-DATE (WS-TRADE-CTR).
091600     MOVE WS-ENTRY-TIME-WORK    TO WS-TT-ENTRY-TIME (WS-TRADE-CTR).
091700     MOVE WS-EXIT-TIME-WORK     TO WS-TT-EXIT-TIME (WS-TRADE-CTR).
091800     MOVE WS-TOTAL-BUY-QTY      TO WS-TT-QUANTITY (WS-TRADE-CTR).
091900     COMPUTE WS-TT-ENTRY-PRICE (WS-TRADE-CTR) ROUNDED =
091950         WS-AVG-BUY-PRICE.
092000     COMPUTE WS-TT-EXIT-PRICE (WS-TRADE-CTR) ROUNDED =
092050         WS-AVG-SELL-PRICE.
092100     MOVE WS-GROSS-PNL-WORK     TO WS-TT-GROSS-PNL (WS-TRADE-CTR).
092200     MOVE WS-GROUP-CHARGES-TOTAL
092300                                TO WS-TT-TOTAL-CHARGES (WS-TRADE-CTR).
092400     MOVE WS-NET-PNL-WORK       TO WS-TT-NET-PNL (WS-TRADE-CTR).
092500     MOVE WS-HOLD-MINUTES-WORK  TO WS-TT-HOLD-MINUTES (WS-TRADE-CTR).
092600     MOVE WS-TRADE-KIND-WORK    TO WS-TT-TRADE-KIND (WS-TRADE-CTR).
092700*
092800*    DP-0312 - BROKERAGE AND STT NOW CARRIED AS THEIR OWN SUMMED
092900*    COMPONENTS (SEE WS-GROUP-BRKG-TOTAL/WS-GROUP-STT-TOTAL, BUILT
093000*    IN 321/322/336 FROM THE PER-FILL SW-BROKERAGE/SW-STT) RATHER
093100*    THAN BORROWING THE COMBINED CHARGE TOTAL.
093200*
093300     MOVE WS-GROUP-BRKG-TOTAL TO WS-TT-BROKERAGE (WS-TRADE-CTR).
093400     MOVE WS-GROUP-STT-TOTAL  TO WS-TT-STT (WS-TRADE-CTR).
093500*
093600     MOVE WS-TT-QUANTITY (WS-TRADE-CTR)     TO WS-SI-QUANTITY.
093700     MOVE WS-TT-ENTRY-PRICE (WS-TRADE-CTR)  TO WS-SI-ENTRY-PRICE.
093800     MOVE WS-TT-EXIT-PRICE (WS-TRADE-CTR)   TO WS-SI-EXIT-PRICE.
093900     MOVE WS-TT-NET-PNL (WS-TRADE-CTR)      TO WS-SI-NET-PNL.
094000     MOVE WS-TT-HOLD-MINUTES (WS-TRADE-CTR)  TO WS-SI-HOLD-MINUTES.
094100     CALL 'TDSCORE' USING WS-SCORE-IN, WS-SCORE-OUT.
094200     MOVE WS-SO-SCORE      TO WS-TT-DISC-SCORE (WS-TRADE-CTR).
094300     MOVE WS-SO-GRADE      TO WS-TT-GRADE (WS-TRADE-CTR).
094400     MOVE WS-SO-WIN-FLAG   TO WS-TT-WIN-FLAG (WS-TRADE-CTR).
094500     MOVE WS-SO-RETURN-PCT TO WS-TT-RETURN-PCT (WS-TRADE-CTR).
094600*
094700     MOVE WS-TT-ENTRY-DATE (WS-TRADE-CTR)
094800                              TO WS-PT-ENTRY-DATE (WS-TRADE-CTR).
094900     MOVE WS-TT-NET-PNL (WS-TRADE-CTR)
095000                              TO WS-PT-NET-PNL (WS-TRADE-CTR).
095100*
095200     PERFORM 385-WRITE-TRADE-REC THRU 385-EXIT.
095300
095400 380-EXIT.
095500     EXIT.
095600
095700 385-WRITE-TRADE-REC.
095800
095900     MOVE WS-TT-BROKER (WS-TRADE-CTR)        TO TR-BROKER.
096000     MOVE WS-TT-SYMBOL (WS-TRADE-CTR)        TO TR-SYMBOL.
096100     MOVE WS-TT-ENTRY-DATE (WS-TRADE-CTR)    TO TR-ENTRY-DATE.
096200     MOVE WS-TT-ENTRY-TIME (WS-TRADE-CTR)    TO TR-ENTRY-TIME.
096300     MOVE WS-TT-EXIT-TIME (WS-TRADE-CTR)     TO TR-EXIT-TIME.
096400     MOVE WS-TT-QUANTITY (WS-TRADE-CTR)      TO TR-QUANTITY.
096500     MOVE WS-TT-ENTRY-PRICE (WS-TRADE-CTR)   TO TR-ENTRY-PRICE.
096600     MOVE WS-TT-EXIT-PRICE (WS-TRADE-CTR)    TO TR-EXIT-PRICE.
096700     MOVE WS-TT-GROSS-PNL (WS-TRADE-CTR)     TO TR-GROSS-PNL.
096800     MOVE WS-TT-BROKERAGE (WS-TRADE-CTR)     TO TR-BROKERAGE.
096900     MOVE WS-TT-STT (WS-TRADE-CTR)           TO TR-STT.
097000     MOVE WS-TT-TOTAL-CHARGES (WS-TRADE-CTR) TO TR-TOTAL-CHARGES.
097100     MOVE WS-TT-NET-PNL (WS-TRADE-CTR)       TO TR-NET-PNL.
097200     MOVE WS-TT-HOLD-MINUTES (WS-TRADE-CTR)  TO TR-HOLD-MINUTES.
097300     MOVE WS-TT-TRADE-KIND (WS-TRADE-CTR)    TO TR-TRADE-KIND.
097400     MOVE WS-TT-RETURN-PCT (WS-TRADE-CTR)    TO TR-RETURN-PCT.
097500     MOVE WS-TT-DISC-SCORE (WS-TRADE-CTR)    TO TR-DISC-SCORE.
097600     MOVE WS-TT-GRADE (WS-TRADE-CTR)          TO TR-GRADE.
097700     MOVE WS-TT-WIN-FLAG (WS-TRADE-CTR)       TO TR-WIN-FLAG.
097900     WRITE TRADE-REC.
098000
098100 385-EXIT.
098200     EXIT.
098300
098400******************************************************************
098500*    395-CALC-HOLD-MINUTES - WHOLE MINUTES FROM ENTRY TIME TO    *
098600*    EXIT TIME, THROUGH WHOLE SECONDS PER DP-0172.  A NEGATIVE   *
098700*    RESULT (EXIT EARLIER THAN ENTRY - BAD DATA) IS FORCED TO    *
098800*    ZERO RATHER THAN LEFT SIGNED.                               *
098900******************************************************************
099000 395-CALC-HOLD-MINUTES.
099100
099200     COMPUTE WS-ENTRY-SECS =
099300         (WS-ENTRY-HH * 3600) + (WS-ENTRY-MM * 60) + WS-ENTRY-SS.
099400     COMPUTE WS-EXIT-SECS =
099500         (WS-EXIT-HH * 3600) + (WS-EXIT-MM * 60) + WS-EXIT-SS.
099600     COMPUTE WS-SECS-DIFF = WS-EXIT-SECS - WS-ENTRY-SECS.
099700     IF WS-SECS-DIFF < ZERO
099800         MOVE ZERO TO WS-HOLD-MINUTES-WORK
099900     ELSE
100000         COMPUTE WS-HOLD-MINUTES-WORK = WS-SECS-DIFF / 60
100100     END-IF.
100200
100300 395-EXIT.
100400     EXIT.
100500
100600 900-RETURN-SRTD-REC.
100700
100800     RETURN SW-SORT-FILE
100900         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
101000         GO TO 900R-EXIT.
101100     ADD 1 TO WS-RETR-CTR.
101200
101300 900R-EXIT.
101400     EXIT.
101500
101600******************************************************************
101700*    400-CALC-SUMMARY-STATS - SINGLE PASS OVER THE COMPLETED     *
101800*    TRADE TABLE, THEN DERIVES THE RATIOS FOR THE TOTALS BLOCK.  *
101900******************************************************************
102000 400-CALC-SUMMARY-STATS SECTION.
102100
102200     MOVE ZERO TO WS-ST-TRADE-COUNT, WS-ST-WIN-COUNT,
102300                  WS-ST-LOSS-COUNT,  WS-ST-GROSS-TOTAL,
102400                  WS-ST-CHARGES-TOTAL, WS-ST-NET-TOTAL,
102500                  WS-ST-WIN-SUM,      WS-ST-WIN-MAX,
102600                  WS-ST-LOSS-SUM,     WS-ST-LOSS-MIN,
102700                  WS-ST-SCORE-SUM,    WS-ST-BRKG-TOTAL,
102800                  WS-ST-STT-TOTAL.
102900     MOVE WS-TRADE-CTR TO WS-ST-TRADE-COUNT.
103000     IF WS-TRADE-CTR > ZERO
103100         PERFORM 410-ACCUM-ONE-TRADE
103200             VARYING WS-BUY-IDX FROM 1 BY 1
103300             UNTIL WS-BUY-IDX > WS-TRADE-CTR
103400     END-IF.
103500     PERFORM 420-DERIVE-STATS THRU 420-EXIT.
103600
103700 400-EXIT.
103800     EXIT.
103900
104000 410-ACCUM-ONE-TRADE.
104100
104200     ADD WS-TT-GROSS-PNL (WS-BUY-IDX)    TO WS-ST-GROSS-TOTAL.
104300     ADD WS-TT-TOTAL-CHARGES (WS-BUY-IDX) TO WS-ST-CHARGES-TOTAL.
104400     ADD WS-TT-NET-PNL (WS-BUY-IDX)       TO WS-ST-NET-TOTAL.
104500     ADD WS-TT-DISC-SCORE (WS-BUY-IDX)    TO WS-ST-SCORE-SUM.
104600     ADD WS-TT-BROKERAGE (WS-BUY-IDX)     TO WS-ST-BRKG-TOTAL.
104700     ADD WS-TT-STT (WS-BUY-IDX)           TO WS-ST-STT-TOTAL.
104800     IF WS-TT-NET-PNL (WS-BUY-IDX) > ZERO
104900         ADD 1 TO WS-ST-WIN-COUNT
105000         ADD WS-TT-NET-PNL (WS-BUY-IDX) TO WS-ST-WIN-SUM
105100         IF WS-TT-NET-PNL (WS-BUY-IDX) > WS-ST-WIN-MAX
105200             MOVE WS-TT-NET-PNL (WS-BUY-IDX) TO WS-ST-WIN-MAX
105300         END-IF
105400     ELSE
105500         IF WS-TT-NET-PNL (WS-BUY-IDX) < ZERO
105600             ADD 1 TO WS-ST-LOSS-COUNT
105700             ADD WS-TT-NET-PNL (WS-BUY-IDX) TO WS-ST-LOSS-SUM
105800             IF WS-TT-NET-PNL (WS-BUY-IDX) < WS-ST-LOSS-MIN
105900                 MOVE WS-TT-NET-PNL (WS-BUY-IDX) TO WS-ST-LOSS-MIN
106000             END-IF
106100         END-IF
106200     END-IF.
106300
106400 420-DERIVE-STATS.
106500
106600     IF WS-ST-TRADE-COUNT > ZERO
106700         COMPUTE WS-ST-WIN-RATE ROUNDED =
106800             WS-ST-WIN-COUNT / WS-ST-TRADE-COUNT * 100
106900         COMPUTE WS-ST-AVG-SCORE ROUNDED =
107000             WS-ST-SCORE-SUM / WS-ST-TRADE-COUNT
107100     ELSE
107200         MOVE ZERO TO WS-ST-WIN-RATE, WS-ST-AVG-SCORE
107300     END-IF.
107400     IF WS-ST-WIN-COUNT > ZERO
107500         COMPUTE WS-ST-AVG-WIN ROUNDED =
107600             WS-ST-WIN-SUM / WS-ST-WIN-COUNT
107700     ELSE
107800         MOVE ZERO TO WS-ST-AVG-WIN
107900     END-IF.
108000     IF WS-ST-LOSS-COUNT > ZERO
108100         COMPUTE WS-ST-AVG-LOSS ROUNDED =
108200             WS-ST-LOSS-SUM / WS-ST-LOSS-COUNT
108300     ELSE
108400         MOVE ZERO TO WS-ST-AVG-LOSS
108500     END-IF.
108600     IF WS-ST-LOSS-SUM = ZERO
108700         MOVE ZERO TO WS-ST-PROFIT-FACTOR
108800     ELSE
108900         COMPUTE WS-ST-PROFIT-FACTOR ROUNDED =
109000             WS-ST-WIN-SUM / (ZERO - WS-ST-LOSS-SUM)
109100     END-IF.
109200     EVALUATE TRUE
109300         WHEN WS-ST-AVG-SCORE >= 80
109400             MOVE 'A' TO WS-ST-AVG-GRADE
109500         WHEN WS-ST-AVG-SCORE >= 60
109600             MOVE 'B' TO WS-ST-AVG-GRADE
109700         WHEN OTHER
109800             MOVE 'C' TO WS-ST-AVG-GRADE
109900     END-EVALUATE.
110000
110100 420-EXIT.
110200     EXIT.
110300
110400******************************************************************
110500*    450-DETECT-PATTERNS - FEWER THAN 5 TRADES MEANS THE SCAN IS *
110600*    NOT MEANINGFUL, PER DP-0116 IN TDPATRN - TDAUDIT DOES NOT   *
110700*    EVEN CALL IT BELOW THAT COUNT.                              *
110800******************************************************************
110900 450-DETECT-PATTERNS SECTION.
111000
111100     MOVE SPACES TO WS-PATRN-OUT.
111200     MOVE ZERO   TO WS-PO-AVG-TRD-PER-DAY, WS-PO-STREAK-LENGTH.
111300     IF WS-ST-TRADE-COUNT >= 5
111400         MOVE WS-ST-WIN-RATE      TO WS-PI-WIN-RATE
111500         MOVE WS-ST-PROFIT-FACTOR TO WS-PI-PROFIT-FACTOR
111600         CALL 'TDPATRN' USING WS-ST-TRADE-COUNT, WS-PATRN-STATS-IN,
111700                              WS-PATRN-OUT, WS-PATRN-TABLE
111800     END-IF.
111900
112000 450-EXIT.
112100     EXIT.
112200
112300******************************************************************
112400*    500-PRINT-REPORT - HEADER, TRADE DETAIL LINES, SUMMARY       *
112420*    TOTALS BLOCK AND THE INSIGHTS/RECOMMENDATIONS SECTION.       *
112440*    WHEN NO TRADES MATCHED, "NO COMPLETE TRADES FOUND" PRINTS    *
112460*    IN PLACE OF THE DETAIL SECTION PER DP-0128.                  *
112600******************************************************************
112700 500-PRINT-REPORT SECTION.
112800
112900     MOVE ZERO TO WS-PAGE-COUNT.
113000     MOVE 56 TO WS-LINES-USED.
113100     PERFORM 510-PRINT-DETAIL-LINES THRU 510-EXIT.
113200     PERFORM 520-PRINT-TOTALS-BLOCK THRU 520-EXIT.
113300     PERFORM 530-PRINT-INSIGHTS THRU 530-EXIT.
113400
113500 500-EXIT.
113600     EXIT.
113700
113800 510-PRINT-DETAIL-LINES.
113900
114000     IF WS-ST-TRADE-COUNT = ZERO
114100         PERFORM 515-HEADINGS THRU 515-EXIT
114200         MOVE 'NO COMPLETE TRADES FOUND' TO MESSAGE-IL
114300         MOVE SPACES TO SEVERITY-IL, TITLE-IL
114400         WRITE RPT-LINE FROM IL-INSIGHT-LINE
114500             AFTER ADVANCING 2 LINES
114600     ELSE
114700         PERFORM 517-PRINT-ONE-DETAIL
114800             VARYING WS-BUY-IDX FROM 1 BY 1
114900             UNTIL WS-BUY-IDX > WS-ST-TRADE-COUNT
115000     END-IF.
115100
115200 510-EXIT.
115300     EXIT.
115400
115500 515-HEADINGS.
115600
115700     ADD 1 TO WS-PAGE-COUNT.
115800     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
115900     WRITE RPT-LINE FROM HL-HEADER-1
116000         AFTER ADVANCING PAGE.
116100     MOVE 2 TO WS-LINE-SPACING.
116200     WRITE RPT-LINE FROM HL-HEADER-2
116300         AFTER ADVANCING WS-LINE-SPACING.
116400     MOVE 3 TO WS-LINES-USED.
116500
116600 515-EXIT.
116700     EXIT.
116800
116900 517-PRINT-ONE-DETAIL.
117000
117100     IF WS-LINES-USED >= WS-LINES-PER-PAGE
117200         PERFORM 515-HEADINGS THRU 515-EXIT
117300     END-IF.
117400     MOVE WS-TT-ENTRY-DATE (WS-BUY-IDX)  TO TRD-DATE-DL.
117500     MOVE WS-TT-SYMBOL (WS-BUY-IDX)       TO SYMBOL-DL.
117600     MOVE WS-TT-QUANTITY (WS-BUY-IDX)     TO QTY-DL.
117700     MOVE WS-TT-ENTRY-PRICE (WS-BUY-IDX)  TO ENTRY-PRC-DL.
117800     MOVE WS-TT-EXIT-PRICE (WS-BUY-IDX)   TO EXIT-PRC-DL.
117900     MOVE WS-TT-RETURN-PCT (WS-BUY-IDX)   TO RET-PCT-DL.
118000     MOVE WS-TT-NET-PNL (WS-BUY-IDX)      TO NET-PNL-DL.
118100     MOVE WS-TT-DISC-SCORE (WS-BUY-IDX)   TO SCORE-DL.
118200     MOVE WS-TT-GRADE (WS-BUY-IDX)        TO GRADE-DL.
118300     WRITE RPT-LINE FROM DL-DETAIL
118400         AFTER ADVANCING 1 LINE.
118500     ADD 1 TO WS-LINES-USED.
118600
118700 517-EXIT.
118800     EXIT.
118900
119000 520-PRINT-TOTALS-BLOCK.
119100
119200     MOVE WS-ST-TRADE-COUNT    TO TRADES-TL.
119300     MOVE WS-ST-WIN-COUNT      TO WINNERS-TL.
119400     MOVE WS-ST-LOSS-COUNT     TO LOSERS-TL.
119500     MOVE WS-ST-WIN-RATE       TO WIN-RATE-TL.
119600     WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
119700     WRITE RPT-LINE FROM TL-TOTALS-1 AFTER ADVANCING 1 LINE.
119800     MOVE WS-ST-GROSS-TOTAL    TO GROSS-PNL-TL.
119900     MOVE WS-ST-CHARGES-TOTAL  TO CHARGES-TL.
120000     MOVE WS-ST-NET-TOTAL      TO NET-PNL-TL.
120100     WRITE RPT-LINE FROM TL-TOTALS-2 AFTER ADVANCING 1 LINE.
120200     MOVE WS-ST-AVG-WIN        TO AVG-WIN-TL.
120300     MOVE WS-ST-AVG-LOSS       TO AVG-LOSS-TL.
120400     MOVE WS-ST-WIN-MAX        TO LRG-WIN-TL.
120500     WRITE RPT-LINE FROM TL-TOTALS-3 AFTER ADVANCING 1 LINE.
120600     MOVE WS-ST-LOSS-MIN       TO LRG-LOSS-TL.
120700     MOVE WS-ST-PROFIT-FACTOR  TO PROF-FCTR-TL.
120800     MOVE WS-ST-AVG-SCORE      TO AVG-SCORE-TL.
120900     MOVE WS-ST-AVG-GRADE      TO AVG-GRADE-TL.
121000     WRITE RPT-LINE FROM TL-TOTALS-4 AFTER ADVANCING 1 LINE.
121100     MOVE WS-ST-BRKG-TOTAL     TO BRKG-TL.
121200     MOVE WS-ST-STT-TOTAL      TO STT-TL.
121300     WRITE RPT-LINE FROM TL-TOTALS-5 AFTER ADVANCING 1 LINE.
121400
121500 520-EXIT.
121600     EXIT.
121700
121800******************************************************************
121900*    530-PRINT-INSIGHTS - ONE LINE-GROUP PER DETECTED PATTERN,   *
122000*    THEN THE STATS-DRIVEN RECOMMENDATION ADVISORIES.  IF        *
122100*    NOTHING WAS FLAGGED AT ALL, A SINGLE "ALL CLEAR" LINE PRINTS.*
122200******************************************************************
122300 530-PRINT-INSIGHTS SECTION.
122400
122500     MOVE ZERO TO WS-STAT-IDX.
122600     WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
122700     IF WS-PO-OVERTRADE
122800         ADD 1 TO WS-STAT-IDX
122900         MOVE 'WARNING ' TO SEVERITY-IL
123000         MOVE 'POSSIBLE OVERTRADING' TO TITLE-IL
123100         MOVE WS-PO-AVG-TRD-PER-DAY TO WS-AVG-TRD-DISPLAY
123200         STRING 'AVERAGE TRADES PER DAY ' WS-AVG-TRD-DISPLAY
123300             DELIMITED BY SIZE INTO MESSAGE-IL
123400         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
123500     END-IF.
123600     IF WS-PO-STREAK
123700         ADD 1 TO WS-STAT-IDX
123800         MOVE 'DANGER  ' TO SEVERITY-IL
123900         MOVE 'LONG LOSING STREAK' TO TITLE-IL
124000         MOVE WS-PO-STREAK-LENGTH TO WS-STREAK-DISPLAY
124100         STRING 'CONSECUTIVE LOSING TRADES ' WS-STREAK-DISPLAY
124200             DELIMITED BY SIZE INTO MESSAGE-IL
124300         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
124400     END-IF.
124500     IF WS-PO-MISMATCH
124600         ADD 1 TO WS-STAT-IDX
124700         MOVE 'WARNING ' TO SEVERITY-IL
124800         MOVE 'CUTTING WINNERS LETTING LOSERS RUN' TO TITLE-IL
124900         MOVE SPACES TO MESSAGE-IL
125000         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
125100     END-IF.
125200     IF WS-STAT-IDX = ZERO AND WS-ST-TRADE-COUNT > ZERO
125300         MOVE SPACES TO SEVERITY-IL, TITLE-IL
125400         MOVE 'NO MAJOR BEHAVIORAL ISSUES DETECTED' TO MESSAGE-IL
125500         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
125600     END-IF.
125700     PERFORM 540-PRINT-ADVISORIES THRU 540-EXIT.
125800
125900 530-EXIT.
126000     EXIT.
126100
126200 540-PRINT-ADVISORIES.
126300
126400     IF WS-ST-TRADE-COUNT = ZERO
126500         GO TO 540-EXIT.
126600     IF WS-ST-WIN-RATE < 40
126700         MOVE SPACES TO SEVERITY-IL, TITLE-IL
126800         MOVE 'IMPROVE WIN RATE' TO MESSAGE-IL
126900         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
127000     END-IF.
127100     IF WS-ST-PROFIT-FACTOR < 1
127200         MOVE SPACES TO SEVERITY-IL, TITLE-IL
127300         MOVE 'NEGATIVE PROFIT FACTOR' TO MESSAGE-IL
127400         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
127500     END-IF.
127600     IF WS-ST-AVG-SCORE < 60
127700         MOVE SPACES TO SEVERITY-IL, TITLE-IL
127800         MOVE 'WORK ON DISCIPLINE' TO MESSAGE-IL
127900         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
128000     END-IF.
128100     MOVE WS-ST-NET-TOTAL TO WS-ABS-NET-PNL.
128200     IF WS-ABS-NET-PNL < ZERO
128300         COMPUTE WS-ABS-NET-PNL = ZERO - WS-ABS-NET-PNL
128400     END-IF.
128500     COMPUTE WS-HALF-NET-PNL = WS-ABS-NET-PNL * .5.
128600     IF WS-ST-BRKG-TOTAL > WS-HALF-NET-PNL
128700         MOVE SPACES TO SEVERITY-IL, TITLE-IL
128800         MOVE 'HIGH BROKERAGE COSTS' TO MESSAGE-IL
128900         WRITE RPT-LINE FROM IL-INSIGHT-LINE AFTER ADVANCING 1 LINE
129000     END-IF.
129100
129200 540-EXIT.
129300     EXIT.
129400
129500******************************************************************
129600*    900-DISPLAY-PROG-DIAG - SYSOUT RUN STATISTICS, MATCHING     *
129700*    THE SHOP'S STANDARD END-OF-JOB DIAGNOSTIC BLOCK.            *
129800******************************************************************
129900 900-DISPLAY-PROG-DIAG SECTION.
130000
130100     DISPLAY '****     TDAUDIT RUNNING    ****'.
130200     MOVE 'EXECUTIONS READ                             ' TO
130300          DISP-MESSAGE.
130400     MOVE WS-READ-CTR TO DISP-VALUE.
130500     DISPLAY DISPLAY-LINE.
130600     MOVE 'EXECUTIONS RELEASED TO SORT                 ' TO
130700          DISP-MESSAGE.
130800     MOVE WS-REL-CTR TO DISP-VALUE.
130900     DISPLAY DISPLAY-LINE.
131000     MOVE 'EXECUTIONS IGNORED - NOT BUY OR SELL         ' TO
131100          DISP-MESSAGE.
131200     MOVE WS-IGNORED-CTR TO DISP-VALUE.
131300     DISPLAY DISPLAY-LINE.
131400     MOVE 'EXECUTIONS RETURNED FROM SORT                ' TO
131500          DISP-MESSAGE.
131600     MOVE WS-RETR-CTR TO DISP-VALUE.
131700     DISPLAY DISPLAY-LINE.
131800     MOVE 'SYMBOL/DATE GROUPS MATCHED                   ' TO
131900          DISP-MESSAGE.
132000     MOVE WS-GROUP-CTR TO DISP-VALUE.
132100     DISPLAY DISPLAY-LINE.
132200     MOVE 'GROUPS OR BUYS SKIPPED - UNBALANCED/NO MATCH  ' TO
132300          DISP-MESSAGE.
132400     MOVE WS-SKIP-CTR TO DISP-VALUE.
132500     DISPLAY DISPLAY-LINE.
132600     MOVE 'COMPLETED TRADES WRITTEN                     ' TO
132700          DISP-MESSAGE.
132800     MOVE WS-TRADE-CTR TO DISP-VALUE.
132900     DISPLAY DISPLAY-LINE.
133000     DISPLAY '****     TDAUDIT EOJ        ****'.
133100
133200 900-EXIT.
133300     EXIT.
