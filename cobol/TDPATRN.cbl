000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TDPATRN.
000300 AUTHOR. K RAMANATHAN.
000400 INSTALLATION. NIRMAL SECURITIES DP CENTER.
000500 DATE-WRITTEN. 07/09/91.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TRADE AUDIT SUBSYSTEM.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THE PROGRAM'S PROCEDURE SCANS THE FULL LIST OF
001300*                COMPLETED TRADES, IN ENTRY-DATE ORDER, ONE TIME
001400*                TO FLAG THREE BEHAVIOURAL WARNING PATTERNS
001500*
001600*          IT IS CALLED BY TDAUDIT ONLY WHEN FIVE OR MORE TRADES
001700*          WERE COMPLETED ON THE RUN - BELOW THAT, THE PATTERNS
001800*          ARE NOT MEANINGFUL AND TDAUDIT SKIPS THE CALL
001900*
002000*          CALLED BY             - TDAUDIT
002100*          TRADE TABLE PASSED BY - LS-TRADE-TABLE (ENTRY-DATE ORDER)
002200*          WIN-RATE / PF PASSED  - ALREADY COMPUTED BY 400-CALC-
002300*                                  SUMMARY-STATS IN TDAUDIT
002400*
003000******************************************************************
003100*CHANGE-LOG.
003200*DATE      INIT  TICKET    DESCRIPTION
003300*--------  ----  --------  ------------------------------------
003400*07/09/91  KR    DP-0047   ORIGINAL - LOSING STREAK SCAN ONLY.
003500*11/20/91  KR    DP-0064   OVERTRADING CHECK ADDED (> 50 TRADES
003600*                          AND > 5 TRADES PER DISTINCT DAY).
003700*04/02/92  SMN   DP-0084   CUT-WINNERS/LET-LOSERS-RUN CHECK
003800*                          ADDED PER COMPLIANCE DESK REQUEST.
003900*01/14/94  SMN   DP-0116   FIVE-TRADE MINIMUM MOVED INTO TDAUDIT
004000*                          SO THIS PROGRAM IS NOT CALLED AT ALL
004100*                          BELOW THE THRESHOLD.
004200*08/21/96  PKD   DP-0168   DISTINCT-DATE COUNT REWRITTEN AS A
004300*                          CONTROL BREAK ON LS-T-ENTRY-DATE -
004400*                          OLD VERSION USED A SEARCH TABLE AND
004500*                          OVERFLOWED ON LARGE RUNS.
004600*12/03/98  PKD   DP-0207   Y2K - ENTRY DATES ARE 8-DIGIT CCYYMMDD
004700*                          THROUGHOUT, NO 2-DIGIT YEAR LOGIC
004800*                          EXISTS HERE.  SIGNED OFF, NO CHANGE.
004900*10/17/00  ANB   DP-0236   STREAK COUNTER RESET LOGIC CLARIFIED
005000*                          IN 210-SCAN-FOR-STREAK.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005210 CONFIGURATION SECTION.
005220 SOURCE-COMPUTER.   IBM-390.
005230 OBJECT-COMPUTER.   IBM-390.
005240 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400******************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800 01  WS-CALL-COUNTERS.
005900     05  WS-CALL-CTR              PIC 9(07)     COMP.
005950     05  WS-TABLE-IDX              PIC 9(05)     COMP.
005990     05  FILLER                   PIC X(04).
006100*
006200 01  WS-OVERTRADE-WORK.
006300     05  WS-DISTINCT-DAYS          PIC 9(05)     COMP.
006400     05  WS-PREV-ENTRY-DATE        PIC 9(08).
006500     05  WS-AVG-TRADES-PER-DAY     PIC 9(05)V99.
006600     05  WS-AVG-TRADES-PER-DAY-R REDEFINES WS-AVG-TRADES-PER-DAY.
006700         10  WS-AVG-WHOLE          PIC 9(05).
006800         10  WS-AVG-FRAC           PIC 9(02).
006850     05  FILLER                    PIC X(04).
006900*
007000 01  WS-STREAK-WORK.
007100     05  WS-CURRENT-STREAK         PIC 9(05)     COMP.
007200     05  WS-MAX-STREAK             PIC 9(05)     COMP.
007250     05  FILLER                    PIC X(04).
007300*
007400 01  WS-OVERTRADE-LIMIT.
007500     05  WS-MIN-TRADES-FOR-OT      PIC 9(05)     VALUE 50.
007600     05  WS-MIN-TRADES-FOR-OT-R REDEFINES WS-MIN-TRADES-FOR-OT.
007700         10  WS-OT-LIMIT-TENS      PIC 9(04).
007800         10  WS-OT-LIMIT-UNITS     PIC 9(01).
007900     05  WS-AVG-TRADES-LIMIT       PIC 9(03)V99  VALUE 5.00.
008000     05  WS-MIN-STREAK-FOR-DANGER  PIC 9(05)     VALUE 5.
008100     05  WS-WIN-RATE-LIMIT         PIC 9(03)V9   VALUE 60.0.
008200     05  WS-WIN-RATE-LIMIT-R REDEFINES WS-WIN-RATE-LIMIT
008300                                    PIC 9(04).
008400     05  WS-PROFIT-FACTOR-LIMIT    PIC 9(03)V99  VALUE 1.00.
008450     05  FILLER                    PIC X(04).
008500*
008600 LINKAGE SECTION.
008700*
008800 01  LS-TRADE-COUNT                PIC 9(05)     COMP.
008900 01  LS-STATS-IN.
009000     05  LS-IN-WIN-RATE             PIC 9(03)V9.
009100     05  LS-IN-PROFIT-FACTOR        PIC 9(05)V99.
009200 01  LS-PATTERN-OUT.
009300     05  LS-OUT-OVERTRADE-FLAG      PIC X(01).
009400         88  LS-OVERTRADE-DETECTED  VALUE 'Y'.
009500     05  LS-OUT-AVG-TRD-PER-DAY     PIC 9(05)V99.
009600     05  LS-OUT-STREAK-FLAG         PIC X(01).
009700         88  LS-STREAK-DETECTED     VALUE 'Y'.
009800     05  LS-OUT-STREAK-LENGTH       PIC 9(05).
009900     05  LS-OUT-MISMATCH-FLAG       PIC X(01).
010000         88  LS-MISMATCH-DETECTED   VALUE 'Y'.
010100 01  LS-TRADE-TABLE.
010200     05  LS-TRADE-ENTRY OCCURS 1 TO 5000 TIMES
010300                        DEPENDING ON LS-TRADE-COUNT.
010400         10  LS-T-ENTRY-DATE        PIC 9(08).
010500         10  LS-T-NET-PNL            PIC S9(09)V99.
010600*
010700******************************************************************
010800 PROCEDURE DIVISION USING LS-TRADE-COUNT, LS-STATS-IN,
010900                           LS-PATTERN-OUT, LS-TRADE-TABLE.
011000******************************************************************
011100*
011200 000-MAIN.
011300*
011400     ADD 1 TO WS-CALL-CTR.
011500     MOVE 'N' TO LS-OUT-OVERTRADE-FLAG.
011600     MOVE 'N' TO LS-OUT-STREAK-FLAG.
011700     MOVE 'N' TO LS-OUT-MISMATCH-FLAG.
011800     MOVE ZERO TO LS-OUT-AVG-TRD-PER-DAY, LS-OUT-STREAK-LENGTH.
011900*
012000     PERFORM 100-CK-OVERTRADING.
012100     PERFORM 200-CK-LOSING-STREAK.
012200     PERFORM 300-CK-CUT-WIN-RUN-LOSS.
012300*
012400     GOBACK.
012500*
012600 100-CK-OVERTRADING.
012700*
012800     IF LS-TRADE-COUNT > WS-MIN-TRADES-FOR-OT
012900         PERFORM 110-COUNT-DISTINCT-DAYS
013000         IF WS-DISTINCT-DAYS > ZERO
013100             COMPUTE WS-AVG-TRADES-PER-DAY ROUNDED =
013200                 LS-TRADE-COUNT / WS-DISTINCT-DAYS
013300         ELSE
013400             MOVE ZERO TO WS-AVG-TRADES-PER-DAY
013500         END-IF
013600         IF WS-AVG-TRADES-PER-DAY > WS-AVG-TRADES-LIMIT
013700             MOVE 'Y' TO LS-OUT-OVERTRADE-FLAG
013800             MOVE WS-AVG-TRADES-PER-DAY TO LS-OUT-AVG-TRD-PER-DAY
013900         END-IF
014000     END-IF.
014100*
014200 110-COUNT-DISTINCT-DAYS.
014300*
014400     MOVE ZERO TO WS-DISTINCT-DAYS.
014500     MOVE ZERO TO WS-PREV-ENTRY-DATE.
014600     PERFORM 115-CK-ONE-DATE
014700         VARYING WS-TABLE-IDX FROM 1 BY 1
014800         UNTIL WS-TABLE-IDX > LS-TRADE-COUNT.
014900*
015000 115-CK-ONE-DATE.
015100*
015200     IF LS-T-ENTRY-DATE (WS-TABLE-IDX) NOT EQUAL
015300        WS-PREV-ENTRY-DATE
015400         ADD 1 TO WS-DISTINCT-DAYS
015500         MOVE LS-T-ENTRY-DATE (WS-TABLE-IDX)
015600             TO WS-PREV-ENTRY-DATE
015700     END-IF.
015800*
015900 200-CK-LOSING-STREAK.
016000*
016100     MOVE ZERO TO WS-CURRENT-STREAK.
016200     MOVE ZERO TO WS-MAX-STREAK.
016300     PERFORM 210-SCAN-FOR-STREAK
016400         VARYING WS-TABLE-IDX FROM 1 BY 1
016500         UNTIL WS-TABLE-IDX > LS-TRADE-COUNT.
016600     IF WS-MAX-STREAK >= WS-MIN-STREAK-FOR-DANGER
016700         MOVE 'Y' TO LS-OUT-STREAK-FLAG
016800         MOVE WS-MAX-STREAK TO LS-OUT-STREAK-LENGTH
016900     END-IF.
017000*
017100 210-SCAN-FOR-STREAK.
017200*
017300     IF LS-T-NET-PNL (WS-TABLE-IDX) < ZERO
017400         ADD 1 TO WS-CURRENT-STREAK
017500         IF WS-CURRENT-STREAK > WS-MAX-STREAK
017600             MOVE WS-CURRENT-STREAK TO WS-MAX-STREAK
017700         END-IF
017800     ELSE
017900         MOVE ZERO TO WS-CURRENT-STREAK
018000     END-IF.
018100*
018200 300-CK-CUT-WIN-RUN-LOSS.
018300*
018400     IF LS-IN-WIN-RATE > WS-WIN-RATE-LIMIT AND
018500        LS-IN-PROFIT-FACTOR < WS-PROFIT-FACTOR-LIMIT
018600         MOVE 'Y' TO LS-OUT-MISMATCH-FLAG
018700     END-IF.
