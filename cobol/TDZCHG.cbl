000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TDZCHG.
000300 AUTHOR.        K RAMANATHAN.
000400 INSTALLATION.  NIRMAL SECURITIES DP CENTER.
000500 DATE-WRITTEN.  06/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - TRADE AUDIT SUBSYSTEM.
000800******************************************************************
000900*REMARKS.
001000*    SUBPROGRAM CALLED FROM TDAUDIT FOR EVERY ZERODHA EXECUTION.
001100*    ESTIMATES THE STATUTORY DEALING CHARGES ON ONE BUY OR SELL
001200*    FILL FROM ITS TURNOVER (QTY * PRICE), SINCE THE ZERODHA
001300*    TRADEBOOK CARRIES NO BROKER-SUPPLIED CHARGE BREAKDOWN.
001400*
001500*    LINKAGE -
001600*        01  LS-QUANTITY      PASSED, NOT CHANGED
001700*        02  LS-PRICE         PASSED, NOT CHANGED
001800*        03  LS-SIDE          PASSED, NOT CHANGED  ('BUY ' / 'SELL')
001900*        04  LS-CHARGE-OUT    PASSED AND SET BY THIS PROGRAM
002000******************************************************************
002100*CHANGE-LOG.
002200*DATE      INIT  TICKET    DESCRIPTION
002300*--------  ----  --------  ------------------------------------
002400*06/02/91  KR    DP-0041   ORIGINAL ESTIMATOR - BROKERAGE, STT,
002500*                          EXCHANGE CHARGES, STAMP DUTY, GST.
002600*09/14/91  KR    DP-0058   SEBI TURNOVER CHARGE ADDED TO THE
002700*                          EXCHANGE-CHARGES OUTPUT FIELD.
002800*02/11/92  SMN   DP-0077   BROKERAGE CAP OF 20.00 PER FILL WAS
002900*                          MISSING - CORRECTED IN 010-BROKERAGE.
003000*07/30/93  SMN   DP-0102   GST BASE CONFIRMED TO EXCLUDE SEBI
003100*                          CHARGES PER COMPLIANCE MEMO 93-114.
003200*01/19/95  PKD   DP-0140   ROUNDING OF STORED COMPONENTS MOVED
003300*                          TO END OF 000-CALC-CHARGES.
003400*11/02/98  PKD   DP-0205   Y2K - NO DATE FIELDS IN THIS PROGRAM,
003500*                          REVIEWED AND SIGNED OFF, NO CHANGE.
003600*08/08/00  ANB   DP-0233   STAMP DUTY RATE BUMPED TO .00015 PER
003700*                          REVISED EXCHANGE NOTICE.
003800*03/05/02  ANB   DP-0251   COMMENTS REFORMATTED FOR NEW STANDARD.
003850*04/22/03  VKN   DP-0313   BROKERAGE/STT/STAMP DUTY/GST/TOTAL WERE
003860*                          MOVED STRAIGHT FROM THE 4-DP WORK FIELD
003870*                          TO THE 2-DP OUTPUT FIELD, TRUNCATING
003880*                          INSTEAD OF ROUNDING - CHANGED TO
003890*                          COMPUTE ... ROUNDED, LIKE EXCH-CHARGES
003895*                          ALREADY DID.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004010 CONFIGURATION SECTION.
004020 SOURCE-COMPUTER.   IBM-390.
004030 OBJECT-COMPUTER.   IBM-390.
004040 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200******************************************************************
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*
004600 01  WS-RATES.
004700     05  WS-BRKG-RATE            PIC V9(04)   VALUE .0003.
004800     05  WS-BRKG-RATE-R  REDEFINES WS-BRKG-RATE PIC 9(04).
004900     05  WS-BRKG-CAP             PIC 9(02)V99 VALUE 20.00.
005000     05  WS-STT-RATE             PIC V9(03)   VALUE .001.
005100     05  WS-STT-RATE-R  REDEFINES WS-STT-RATE  PIC 9(03).
005200     05  WS-EXCH-RATE            PIC V9(07)   VALUE .0000325.
005300     05  WS-SEBI-RATE            PIC V9(06)   VALUE .000001.
005400     05  WS-STAMP-RATE           PIC V9(05)   VALUE .00015.
005500     05  WS-GST-RATE             PIC 9V99     VALUE 0.18.
005600     05  WS-GST-RATE-R  REDEFINES WS-GST-RATE  PIC 9(03).
005650     05  FILLER                  PIC X(04).
005700*
005800 01  WS-CALL-COUNTERS.
005900     05  WS-CALL-CTR             PIC 9(07)      COMP.
005950     05  FILLER                  PIC X(04).
006000*
006100 01  WS-WORK-AREAS.
006200     05  WS-TURNOVER             PIC 9(09)V9999 COMP-3.
006300     05  WS-BRKG-UNRND           PIC 9(07)V9999 COMP-3.
006400     05  WS-STT-UNRND            PIC 9(07)V9999 COMP-3.
006500     05  WS-EXCH-UNRND           PIC 9(07)V9999 COMP-3.
006600     05  WS-SEBI-UNRND           PIC 9(07)V9999 COMP-3.
006700     05  WS-STAMP-UNRND          PIC 9(07)V9999 COMP-3.
006800     05  WS-GST-BASE             PIC 9(07)V9999 COMP-3.
006900     05  WS-GST-UNRND            PIC 9(07)V9999 COMP-3.
007000     05  WS-TOTAL-UNRND          PIC 9(07)V9999 COMP-3.
007050     05  FILLER                  PIC X(04).
007100*
007200 LINKAGE SECTION.
007300*
007400 01  LS-QUANTITY                 PIC 9(07)V99.
007500 01  LS-PRICE                    PIC 9(07)V99.
007600 01  LS-SIDE                     PIC X(04).
007700     88  LS-SIDE-IS-BUY          VALUE 'BUY '.
007800     88  LS-SIDE-IS-SELL         VALUE 'SELL'.
007900 01  LS-CHARGE-OUT.
008000     05  LS-OUT-BROKERAGE        PIC 9(05)V99.
008100     05  LS-OUT-STT               PIC 9(05)V99.
008200     05  LS-OUT-EXCH-CHARGES      PIC 9(05)V99.
008300     05  LS-OUT-STAMP-DUTY        PIC 9(05)V99.
008400     05  LS-OUT-GST               PIC 9(05)V99.
008500     05  LS-OUT-TOTAL-CHARGES     PIC 9(07)V99.
008550     05  FILLER                   PIC X(04).
008600*
008700******************************************************************
008800 PROCEDURE DIVISION USING LS-QUANTITY, LS-PRICE, LS-SIDE,
008900                           LS-CHARGE-OUT.
009000******************************************************************
009100*
009200 000-CALC-CHARGES.
009300*
009400     ADD 1 TO WS-CALL-CTR.
009500     COMPUTE WS-TURNOVER ROUNDED = LS-QUANTITY * LS-PRICE.
009600*
009700     PERFORM 010-BROKERAGE.
009800     PERFORM 020-STT.
009900     PERFORM 030-EXCHANGE-AND-SEBI.
010000     PERFORM 040-STAMP-DUTY.
010100     PERFORM 050-GST.
010200*
010300     COMPUTE WS-TOTAL-UNRND ROUNDED =
010400         WS-BRKG-UNRND  + WS-STT-UNRND    + WS-EXCH-UNRND +
010500         WS-SEBI-UNRND  + WS-STAMP-UNRND  + WS-GST-UNRND.
010600*
010700     COMPUTE LS-OUT-BROKERAGE ROUNDED    = WS-BRKG-UNRND.
010800     COMPUTE LS-OUT-STT ROUNDED          = WS-STT-UNRND.
010900     COMPUTE LS-OUT-EXCH-CHARGES ROUNDED =
011000         WS-EXCH-UNRND + WS-SEBI-UNRND.
011100     COMPUTE LS-OUT-STAMP-DUTY ROUNDED   = WS-STAMP-UNRND.
011200     COMPUTE LS-OUT-GST ROUNDED          = WS-GST-UNRND.
011300     COMPUTE LS-OUT-TOTAL-CHARGES ROUNDED = WS-TOTAL-UNRND.
011400*
011500     GOBACK.
011600*
011700 010-BROKERAGE.
011800*
011900     COMPUTE WS-BRKG-UNRND ROUNDED = WS-TURNOVER * WS-BRKG-RATE.
012000     IF WS-BRKG-UNRND > WS-BRKG-CAP
012100         MOVE WS-BRKG-CAP TO WS-BRKG-UNRND
012200     END-IF.
012300*
012400 020-STT.
012500*
012600     IF LS-SIDE-IS-SELL
012700         COMPUTE WS-STT-UNRND ROUNDED = WS-TURNOVER * WS-STT-RATE
012800     ELSE
012900         MOVE ZERO TO WS-STT-UNRND
013000     END-IF.
013100*
013200 030-EXCHANGE-AND-SEBI.
013300*
013400     COMPUTE WS-EXCH-UNRND ROUNDED = WS-TURNOVER * WS-EXCH-RATE.
013500     COMPUTE WS-SEBI-UNRND ROUNDED = WS-TURNOVER * WS-SEBI-RATE.
013600*
013700 040-STAMP-DUTY.
013800*
013900     IF LS-SIDE-IS-BUY
014000         COMPUTE WS-STAMP-UNRND ROUNDED =
014100             WS-TURNOVER * WS-STAMP-RATE
014200     ELSE
014300         MOVE ZERO TO WS-STAMP-UNRND
014400     END-IF.
014500*
014600 050-GST.
014700*
014800*    NOTE DP-0102 - GST BASE IS BROKERAGE PLUS EXCHANGE CHARGES
014900*    ONLY.  SEBI TURNOVER CHARGES ARE NOT GST-ABLE.
015000*
015100     COMPUTE WS-GST-BASE ROUNDED = WS-BRKG-UNRND + WS-EXCH-UNRND.
015200     COMPUTE WS-GST-UNRND ROUNDED = WS-GST-BASE * WS-GST-RATE.
