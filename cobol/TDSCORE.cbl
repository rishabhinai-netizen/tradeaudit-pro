000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TDSCORE.
000300 AUTHOR.        K RAMANATHAN.
000400 INSTALLATION.  NIRMAL SECURITIES DP CENTER.
000500 DATE-WRITTEN.  06/18/91.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - TRADE AUDIT SUBSYSTEM.
000800******************************************************************
000900*REMARKS.
001000*    SUBPROGRAM CALLED FROM TDAUDIT ONCE FOR EVERY COMPLETED
001100*    TRADE.  STARTS THE DISCIPLINE SCORE AT 50 AND ADJUSTS IT
001200*    FOR THE TRADE'S PROFIT-OR-LOSS OUTCOME, ITS HOLDING PERIOD
001300*    AND THE RUPEE SIZE OF THE POSITION, THEN DERIVES THE LETTER
001400*    GRADE, THE WIN FLAG AND THE RETURN PERCENTAGE.
001500*
001600*    LINKAGE -
001700*        01  LS-SCORE-IN      PASSED, NOT CHANGED
001800*        02  LS-SCORE-OUT     PASSED AND SET BY THIS PROGRAM
001900******************************************************************
002000*CHANGE-LOG.
002100*DATE      INIT  TICKET    DESCRIPTION
002200*--------  ----  --------  ------------------------------------
002300*06/18/91  KR    DP-0044   ORIGINAL SCORER - PNL AND HOLD-TIME
002400*                          COMPONENTS ONLY.
002500*10/02/91  KR    DP-0061   POSITION-SIZE COMPONENT ADDED AT THE
002600*                          REQUEST OF THE COMPLIANCE DESK.
002700*03/30/92  SMN   DP-0081   SCORE CLAMPED TO 0-100 IN 040-CLAMP -
002800*                          NEGATIVE SCORES WERE REACHING THE RPT.
002900*12/11/93  SMN   DP-0108   GRADE TABLE REBUILT AS 050-ASSIGN-GRADE
003000*                          SO C/D BOUNDARY MATCHES THE NEW DESK
003100*                          POLICY MEMO (SCORE 50-59 IS GRADE D).
003200*06/07/95  PKD   DP-0152   RETURN-PCT COMPUTATION MOVED HERE FROM
003300*                          THE CALLER TO KEEP ROUNDING IN ONE SPOT.
003400*11/19/98  PKD   DP-0206   Y2K REVIEW - NO DATE FIELDS HELD BY
003500*                          THIS PROGRAM, SIGNED OFF, NO CHANGE.
003600*09/25/00  ANB   DP-0235   WIN-FLAG DERIVATION DOCUMENTED IN
003700*                          060-SET-WIN-FLAG FOR THE AUDITORS.
003750*04/22/03  VKN   DP-0313   070-CALC-RETURN-PCT WAS MOVING THE 4-
003760*                          DECIMAL WORK FIELD STRAIGHT TO THE 2-
003770*                          DECIMAL OUTPUT, TRUNCATING RATHER THAN
003780*                          ROUNDING - CHANGED TO COMPUTE ... ROUNDED.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
003910 CONFIGURATION SECTION.
003920 SOURCE-COMPUTER.   IBM-390.
003930 OBJECT-COMPUTER.   IBM-390.
003940 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100******************************************************************
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*
004500 01  WS-CALL-COUNTERS.
004600     05  WS-CALL-CTR             PIC 9(07)      COMP SYNC.
004650     05  FILLER                  PIC X(04).
004700*
004800 01  WS-SCORE-WORK.
004900     05  WS-RUNNING-SCORE        PIC S9(04)     COMP SYNC.
005000     05  WS-POSITION-VALUE       PIC 9(09)V99.
005100     05  WS-POSITION-VALUE-R REDEFINES WS-POSITION-VALUE.
005200         10  WS-POS-VALUE-WHOLE  PIC 9(09).
005300         10  WS-POS-VALUE-PAISE  PIC 9(02).
005400     05  WS-RETURN-WORK          PIC S9(05)V9999.
005500     05  WS-RETURN-WORK-R REDEFINES WS-RETURN-WORK.
005600         10  WS-RETURN-SIGN-DIG  PIC S9(05).
005700         10  WS-RETURN-FRAC-DIG  PIC 9(04).
005750     05  FILLER                  PIC X(04).
005800*
005900 01  WS-SCORE-THRESHOLDS.
006000     05  WS-LOSS-FLOOR           PIC S9(05)V99  VALUE -500.00.
006100     05  WS-POS-LOW              PIC 9(07)V99   VALUE 10000.00.
006200     05  WS-POS-HIGH             PIC 9(07)V99   VALUE 500000.00.
006300     05  WS-POS-LOW-R  REDEFINES WS-POS-LOW     PIC 9(09).
006400     05  WS-HOLD-PANIC           PIC 9(03)      VALUE 5.
006500     05  WS-HOLD-DISC-LOW        PIC 9(03)      VALUE 15.
006600     05  WS-HOLD-DISC-HIGH       PIC 9(03)      VALUE 240.
006650     05  FILLER                  PIC X(04).
006700*
006800 LINKAGE SECTION.
006900*
007000 01  LS-SCORE-IN.
007100     05  LS-IN-NET-PNL            PIC S9(09)V99.
007200     05  LS-IN-HOLD-MINUTES       PIC 9(07).
007300     05  LS-IN-QUANTITY           PIC 9(07)V99.
007400     05  LS-IN-ENTRY-PRICE        PIC 9(07)V99.
007500     05  LS-IN-EXIT-PRICE         PIC 9(07)V99.
007600 01  LS-SCORE-OUT.
007700     05  LS-OUT-SCORE             PIC 9(03).
007800     05  LS-OUT-GRADE             PIC X(02).
007900     05  LS-OUT-WIN-FLAG          PIC X(01).
008000     05  LS-OUT-RETURN-PCT        PIC S9(03)V99.
008100*
008200******************************************************************
008300 PROCEDURE DIVISION USING LS-SCORE-IN, LS-SCORE-OUT.
008400******************************************************************
008500*
008600 000-MAIN.
008700*
008800     ADD 1 TO WS-CALL-CTR.
008900     MOVE 50 TO WS-RUNNING-SCORE.
009000*
009100     PERFORM 010-SCORE-PNL.
009200     PERFORM 020-SCORE-HOLD-TIME.
009300     PERFORM 030-SCORE-POSITION-SIZE.
009400     PERFORM 040-CLAMP-SCORE.
009500     PERFORM 050-ASSIGN-GRADE.
009600     PERFORM 060-SET-WIN-FLAG.
009700     PERFORM 070-CALC-RETURN-PCT.
009800*
009900     MOVE WS-RUNNING-SCORE TO LS-OUT-SCORE.
010000*
010100     GOBACK.
010200*
010300 010-SCORE-PNL.
010400*
010500     IF LS-IN-NET-PNL > ZERO
010600         COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE + 30
010700     ELSE
010800         IF LS-IN-NET-PNL > WS-LOSS-FLOOR
010900             COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE + 15
011000         END-IF
011100     END-IF.
011200*
011300 020-SCORE-HOLD-TIME.
011400*
011500     IF LS-IN-HOLD-MINUTES > ZERO
011600         IF LS-IN-HOLD-MINUTES < WS-HOLD-PANIC
011700             COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE - 10
011800         ELSE
011900             IF LS-IN-HOLD-MINUTES >= WS-HOLD-DISC-LOW AND
012000                LS-IN-HOLD-MINUTES <= WS-HOLD-DISC-HIGH
012100                 COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE + 20
012200             ELSE
012300                 COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE + 10
012400             END-IF
012500         END-IF
012600     END-IF.
012700*
012800 030-SCORE-POSITION-SIZE.
012900*
013000     COMPUTE WS-POSITION-VALUE ROUNDED =
013100         LS-IN-QUANTITY * LS-IN-ENTRY-PRICE.
013200     IF WS-POSITION-VALUE >= WS-POS-LOW AND
013300        WS-POSITION-VALUE <= WS-POS-HIGH
013400         COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE + 20
013500     ELSE
013600         IF WS-POSITION-VALUE > WS-POS-HIGH
013700             COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE + 5
013800         ELSE
013900             COMPUTE WS-RUNNING-SCORE = WS-RUNNING-SCORE + 10
014000         END-IF
014100     END-IF.
014200*
014300 040-CLAMP-SCORE.
014400*
014500     IF WS-RUNNING-SCORE < ZERO
014600         MOVE ZERO TO WS-RUNNING-SCORE
014700     END-IF.
014800     IF WS-RUNNING-SCORE > 100
014900         MOVE 100 TO WS-RUNNING-SCORE
015000     END-IF.
015100*
015200 050-ASSIGN-GRADE.
015300*
015400     EVALUATE TRUE
015500         WHEN WS-RUNNING-SCORE >= 90
015600             MOVE 'A+' TO LS-OUT-GRADE
015700         WHEN WS-RUNNING-SCORE >= 80
015800             MOVE 'A ' TO LS-OUT-GRADE
015900         WHEN WS-RUNNING-SCORE >= 70
016000             MOVE 'B ' TO LS-OUT-GRADE
016100         WHEN WS-RUNNING-SCORE >= 60
016200             MOVE 'C ' TO LS-OUT-GRADE
016300         WHEN WS-RUNNING-SCORE >= 50
016400             MOVE 'D ' TO LS-OUT-GRADE
016500         WHEN OTHER
016600             MOVE 'F ' TO LS-OUT-GRADE
016700     END-EVALUATE.
016800*
016900 060-SET-WIN-FLAG.
017000*
017100     IF LS-IN-NET-PNL > ZERO
017200         MOVE 'Y' TO LS-OUT-WIN-FLAG
017300     ELSE
017400         MOVE 'N' TO LS-OUT-WIN-FLAG
017500     END-IF.
017600*
017700 070-CALC-RETURN-PCT.
017800*
017900     IF LS-IN-ENTRY-PRICE > ZERO
018000         COMPUTE WS-RETURN-WORK ROUNDED =
018100             (LS-IN-EXIT-PRICE - LS-IN-ENTRY-PRICE) /
018200             LS-IN-ENTRY-PRICE * 100
018300     ELSE
018400         MOVE ZERO TO WS-RETURN-WORK
018500     END-IF.
018600     COMPUTE LS-OUT-RETURN-PCT ROUNDED = WS-RETURN-WORK.
