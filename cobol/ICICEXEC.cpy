000100******************************************************************
000200*    COPYBOOK   : ICICEXEC                                       *
000300*    DESCRIPTION : ICICI ORDERBOOK EXECUTION RECORD - PARTIAL    *
000400*                  CHARGE BREAKDOWN IS SUPPLIED.  NO EXEC TIME - *
000500*                  HOLDING PERIOD FOR THIS BROKER IS ALWAYS ZERO.*
000600*    LENGTH     : 83                                             *
000700******************************************************************
000800 01  ICIC-EXEC-REC.
000900     05  IE-TRADE-DATE                PIC 9(08).
001000     05  IE-TRADE-DATE-R  REDEFINES IE-TRADE-DATE.
001100         10  IE-TRADE-YEAR            PIC 9(04).
001200         10  IE-TRADE-MONTH           PIC 9(02).
001300         10  IE-TRADE-DAY             PIC 9(02).
001400     05  IE-STOCK                     PIC X(10).
001500     05  IE-ACTION                    PIC X(04).
001600         88  IE-IS-BUY                VALUE 'BUY '.
001700         88  IE-IS-SELL               VALUE 'SELL'.
001800     05  IE-QUANTITY                  PIC 9(07)V99.
001900     05  IE-PRICE                     PIC 9(07)V99.
002000     05  IE-TRADE-VALUE               PIC 9(09)V99.
002100     05  IE-STT                       PIC 9(05)V99.
002200     05  IE-EXCH-CHARGES              PIC 9(05)V99.
002300     05  IE-STAMP-DUTY                PIC 9(05)V99.
002400     05  IE-BROKERAGE                 PIC 9(05)V99.
002500     05  FILLER                       PIC X(04).
