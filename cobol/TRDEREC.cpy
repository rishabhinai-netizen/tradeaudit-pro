000100******************************************************************
000200*    COPYBOOK   : TRDEREC                                        *
000300*    DESCRIPTION : COMPLETED ROUND-TRIP TRADE RECORD - ONE PER   *
000400*                  RECONSTRUCTED BUY/SELL PAIR.  WRITTEN TO THE  *
000500*                  TRADE-DETAIL FILE AND HELD IN WS-TRADE-TABLE  *
000600*                  FOR THE STATISTICS, PATTERN AND REPORT PASSES.*
000700*    LENGTH     : 155                                            *
000800******************************************************************
000900 01  TRADE-REC.
001000     05  TR-BROKER                    PIC X(08).
001100         88  TR-BROKER-ZERODHA        VALUE 'ZERODHA '.
001200         88  TR-BROKER-KOTAK          VALUE 'KOTAK   '.
001300         88  TR-BROKER-ICICI          VALUE 'ICICI   '.
001400     05  TR-SYMBOL                    PIC X(20).
001500     05  TR-ENTRY-DATE                PIC 9(08).
001600     05  TR-ENTRY-DATE-R  REDEFINES TR-ENTRY-DATE.
001700         10  TR-ENTRY-YEAR            PIC 9(04).
001800         10  TR-ENTRY-MONTH           PIC 9(02).
001900         10  TR-ENTRY-DAY             PIC 9(02).
002000     05  TR-ENTRY-TIME                PIC 9(06).
002100     05  TR-EXIT-TIME                 PIC 9(06).
002200     05  TR-QUANTITY                  PIC 9(07)V99.
002300     05  TR-ENTRY-PRICE               PIC 9(07)V99.
002400     05  TR-EXIT-PRICE                PIC 9(07)V99.
002500     05  TR-GROSS-PNL                 PIC S9(09)V99.
002600     05  TR-BROKERAGE                 PIC 9(07)V99.
002700     05  TR-STT                       PIC 9(07)V99.
002800     05  TR-TOTAL-CHARGES             PIC 9(07)V99.
002900     05  TR-NET-PNL                   PIC S9(09)V99.
003000     05  TR-HOLD-MINUTES              PIC 9(07).
003100     05  TR-TRADE-KIND                PIC X(09).
003200         88  TR-KIND-INTRADAY         VALUE 'INTRADAY '.
003300         88  TR-KIND-DELIVERY         VALUE 'DELIVERY '.
003400     05  TR-RETURN-PCT                PIC S9(03)V99.
003500     05  TR-DISC-SCORE                PIC 9(03).
003600     05  TR-GRADE                     PIC X(02).
003700         88  TR-GRADE-A-PLUS          VALUE 'A+'.
003800         88  TR-GRADE-A               VALUE 'A '.
003900         88  TR-GRADE-B                VALUE 'B '.
004000         88  TR-GRADE-C                VALUE 'C '.
004100         88  TR-GRADE-D                VALUE 'D '.
004200         88  TR-GRADE-F                VALUE 'F '.
004300     05  TR-WIN-FLAG                  PIC X(01).
004400         88  TR-IS-WINNER             VALUE 'Y'.
004500         88  TR-IS-LOSER              VALUE 'N'.
004600     05  FILLER                       PIC X(04).
