000100******************************************************************
000200*    COPYBOOK   : KOTKEXEC                                       *
000300*    DESCRIPTION : KOTAK EXECUTION RECORD - CHARGES ARE SUPPLIED *
000400*                  BY THE BROKER AND TAKEN AS-IS, NOT ESTIMATED. *
000500*    LENGTH     : 110                                            *
000600******************************************************************
000700 01  KOTK-EXEC-REC.
000800     05  KE-TRADE-DATE                PIC 9(08).
000900     05  KE-TRADE-DATE-R  REDEFINES KE-TRADE-DATE.
001000         10  KE-TRADE-YEAR            PIC 9(04).
001100         10  KE-TRADE-MONTH           PIC 9(02).
001200         10  KE-TRADE-DAY             PIC 9(02).
001300     05  KE-TRADE-TIME                PIC 9(06).
001400     05  KE-TRADE-TIME-R  REDEFINES KE-TRADE-TIME.
001500         10  KE-TRADE-HH              PIC 9(02).
001600         10  KE-TRADE-MM              PIC 9(02).
001700         10  KE-TRADE-SS              PIC 9(02).
001800     05  KE-SECURITY                  PIC X(20).
001900     05  KE-SECURITY-R  REDEFINES KE-SECURITY.
002000         10  KE-SEC-ROOT              PIC X(17).
002100         10  KE-SEC-SUFFIX            PIC X(03).
002200             88  KE-SEC-IS-FUTURE     VALUE 'FUT'.
002300             88  KE-SEC-IS-OPTION     VALUE 'OPT'.
002400     05  KE-EXCHANGE                  PIC X(03).
002500         88  KE-EXCH-NSE              VALUE 'NSE'.
002600         88  KE-EXCH-BSE              VALUE 'BSE'.
002700     05  KE-TXN-TYPE                  PIC X(04).
002800         88  KE-IS-BUY                VALUE 'BUY '.
002900         88  KE-IS-SELL               VALUE 'SELL'.
003000     05  KE-QUANTITY                  PIC 9(07)V99.
003100     05  KE-MKT-RATE                  PIC 9(07)V99.
003200     05  KE-TOTAL-VALUE               PIC 9(09)V99.
003300     05  KE-GST                       PIC 9(05)V99.
003400     05  KE-BROKERAGE                 PIC 9(05)V99.
003500     05  KE-MISC                      PIC 9(05)V99.
003600     05  KE-TOTAL-CHARGES             PIC 9(05)V99.
003700     05  KE-STT                       PIC 9(05)V99.
003800     05  FILLER                       PIC X(05).
